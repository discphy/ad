000100******************************************************************00000100
000200*                                                                 00000200
000300*    MEMBER   :  PAYCPY                                          00000300
000400*    SYSTEM   :  ADCAMPGN - AD CAMPAIGN JOIN AND REWARD POSTING   00000400
000500*    PURPOSE  :  RECORD LAYOUT FOR ONE REWARD-PAYOUT EXTRACT      00000500
000600*                LINE, WRITTEN BY ADJOIN TO THE PAYOUT FILE FOR   00000600
000700*                THE DOWNSTREAM POINTS SYSTEM TO PICK UP.  ONE    00000700
000800*                LINE PER ACCEPTED JOIN, SAME RUN, NO RETRY.      00000800
000900*                                                                 00000900
001000*    MAINTENANCE LOG                                              00001000
001100*    ----------   -----------  ----------   -------------------- 00001100
001200*    1991-04-08   R.HALVERSEN  POC-0117     INITIAL BUILD.       00001200
002000******************************************************************00002000
002100 01  REWARD-PAYOUT-REC.                                           00002100
002200     03  PAY-USER-ID                 PIC 9(9).                   00002200
002300     03  PAY-AMOUNT                  PIC 9(7).                   00002300
002400     03  FILLER                      PIC X(04).                 00002400
