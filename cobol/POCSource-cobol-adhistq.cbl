000100****************************************************************  00000100
000110*                                                                 00000110
000120*   PROGRAM  :  ADHISTQ                                           00000120
000130*   AUTHOR   :  D. STOUT                                          00000130
000140*   INSTALLATION.  COBOL DEVELOPMENT CENTER.                      00000140
000150*   DATE-WRITTEN.  1995-03-13.                                    00000150
000160*   SECURITY.      NON-CONFIDENTIAL.                              00000160
000170*                                                                 00000170
000180*   JOINED HISTORY QUERY - GIVEN A USER-ID, A REQUESTED PAGE      00000180
000190*   NUMBER, AND A REQUESTED PAGE SIZE (ON THE HQPARM PARAMETER    00000190
000200*   RECORD), SCANS THE AD-JOINED-HISTORY FILE FOR THAT USER IN    00000200
000210*   HIST-JOINED-AT ORDER, WINDOWS THE RESULT TO THE REQUESTED     00000210
000220*   PAGE, AND WRITES THE PAGE TO THE HQRPT REPORT.  THE REQUESTED 00000220
000230*   PAGE IS CLAMPED TO A MINIMUM OF 1 AND THE SIZE TO A MAXIMUM   00000230
000240*   OF 50 BEFORE THE WINDOW IS COMPUTED.                          00000240
000250*                                                                 00000250
000260*   MAINTENANCE LOG                                               00000260
000270*   ----------   -----------  ----------   --------------------   00000270
000280*   1995-03-13   D.STOUT      POC-0191     INITIAL BUILD.         00000280
000290*   1995-11-09   D.STOUT      POC-0197     CAPPED REQUESTED PAGE  00000290
000300*                             POC-0197     SIZE AT 50 TO MATCH THE00000300
000310*                             POC-0197     ON-LINE SERVICE'S PAGE 00000310
000320*                             POC-0197     SIZE CEILING.          00000320
000330*   1998-11-03   M.WATTS      Y2K-0045     WIDENED HIST-JOINED-AT 00000330
000340*                             Y2K-0045     COMPARISONS TO 9(8)    00000340
000350*                             Y2K-0045     CENTURY-SAFE DATES.    00000350
000360*   1999-06-30   M.WATTS      Y2K-0064     YEAR 2000 SIGN-OFF.    00000360
000370*   2003-07-28   L.OKAFOR     PR-1107      HISTORY FILE IS NOT    00000370
000380*                             PR-1107      SORTED BY JOINED-AT ON 00000380
000390*                             PR-1107      DISK - ADDED AN IN-    00000390
000400*                             PR-1107      MEMORY INSERTION SORT  00000400
000410*                             PR-1107      OF THE USER'S ENTRIES  00000410
000420*                             PR-1107      BEFORE THE PAGE WINDOW 00000420
000430*                             PR-1107      IS COMPUTED.           00000430
000440*   2011-02-02   L.OKAFOR     PR-1293      SPLIT THE HISTORY SCAN,00000440
000450*                             PR-1293      THE INSERTION SORT, AND00000450
000460*                             PR-1293      THE PAGE WINDOW WRITE- 00000460
000470*                             PR-1293      UP EACH OUT INTO THEIR 00000470
000480*                             PR-1293      OWN PARAGRAPHS.        00000480
000490*   2011-03-29   L.OKAFOR     PR-1294      MOVED THE PAGE ENTRY   00000490
000500*                             PR-1294      COUNT TO ITS OWN 77-   00000500
000510*                             PR-1294      LEVEL (IT IS A SCRATCH 00000510
000520*                             PR-1294      COUNTER, NOT A RECORD  00000520
000530*                             PR-1294      FIELD) AND REWORKED    00000530
000540*                             PR-1294      THE TABLE-CAPTURE TEST 00000540
000550*                             PR-1294      IN 201- INTO A GATED   00000550
000560*                             PR-1294      PARAGRAPH THAT DROPS   00000560
000570*                             PR-1294      OUT VIA GO TO, MATCH-  00000570
000580*                             PR-1294      ING ADMAINT, ADJOIN,   00000580
000590*                             PR-1294      AND ADJOINBL.          00000590
000600****************************************************************  00000600
000610 IDENTIFICATION DIVISION.                                         00000610
000620 PROGRAM-ID.    ADHISTQ.                                          00000620
000630 AUTHOR.        D. STOUT.                                         00000630
000640 INSTALLATION.  COBOL DEVELOPMENT CENTER.                         00000640
000650 DATE-WRITTEN.  1995-03-13.                                       00000650
000660 DATE-COMPILED.                                                   00000660
000670 SECURITY.      NON-CONFIDENTIAL.                                 00000670
000680                                                                  00000680
000690 ENVIRONMENT DIVISION.                                            00000690
000700 CONFIGURATION SECTION.                                           00000700
000710*    TOP-OF-FORM IS DECLARED BY HOUSE HABIT EVEN THOUGH HQRPT IS  00000710
000720*    LINE SEQUENTIAL, NOT A PRINTER FILE.                         00000720
000730 SOURCE-COMPUTER. IBM-390.                                        00000730
000740 OBJECT-COMPUTER. IBM-390.                                        00000740
000750 SPECIAL-NAMES.                                                   00000750
000760     C01 IS TOP-OF-FORM.                                          00000760
000770                                                                  00000770
000780 INPUT-OUTPUT SECTION.                                            00000780
000790 FILE-CONTROL.                                                    00000790
000800                                                                  00000800
000810*    ONE-RECORD PARAMETER FILE - USER-ID, REQUESTED PAGE, AND     00000810
000820*    REQUESTED PAGE SIZE ARE DROPPED HERE BY THE ON-LINE SERVICE  00000820
000830*    BEFORE THIS QUERY RUN IS SUBMITTED.                          00000830
000840     SELECT HQPARM                                                00000840
000850            ASSIGN       TO HQPARM                                00000850
000860            ORGANIZATION IS LINE SEQUENTIAL                       00000860
000870            FILE STATUS  IS WS-HQPARM-STATUS.                     00000870
000880                                                                  00000880
000890*    SAME AD-JOINED-HISTORY FILE ADJOIN WRITES TO AND ADJOINBL    00000890
000900*    SCANS - READ HERE PURELY SEQUENTIALLY, TOP TO BOTTOM, ONCE   00000900
000910*    PER RUN.  THIS PROGRAM NEVER WRITES TO IT.                   00000910
000920     SELECT ADHIST                                                00000920
000930            ASSIGN       TO ADHIST                                00000930
000940            ORGANIZATION IS SEQUENTIAL                            00000940
000950            FILE STATUS  IS WS-ADHIST-STATUS.                     00000950
000960                                                                  00000960
000970*    HQRPT IS THE WINDOWED PAGE OF HISTORY HANDED BACK TO THE     00000970
000980*    ON-LINE SERVICE - DETAIL LINES FOR THE REQUESTED PAGE, OR A  00000980
000990*    HEADER-ONLY LINE IF THE PAGE IS EMPTY, PLUS THE TRAILER LINE.00000990
001000     SELECT HQRPT                                                 00001000
001010            ASSIGN       TO HQRPT                                 00001010
001020            ORGANIZATION IS LINE SEQUENTIAL                       00001020
001030            FILE STATUS  IS WS-HQRPT-STATUS.                      00001030
001040                                                                  00001040
001050 DATA DIVISION.                                                   00001050
001060 FILE SECTION.                                                    00001060
001070                                                                  00001070
001080*    HQPARM CARRIES THE ONE QUERY REQUEST FOR THIS RUN - USER-ID, 00001080
001090*    REQUESTED (1-BASED) PAGE, AND REQUESTED PAGE SIZE.           00001090
001100 FD  HQPARM                                                       00001100
001110     RECORDING MODE IS F.                                         00001110
001120 01  HQPARM-REC.                                                  00001120
001130*        USER THE HISTORY QUERY IS RUN FOR.                       00001130
001140     03  HQP-USER-ID                 PIC 9(9).                    00001140
001150*        1-BASED REQUESTED PAGE NUMBER AND PAGE SIZE - BOTH ARE   00001150
001160*        CLAMPED BY 100-EDIT-PARAMETERS BEFORE USE, SO NEITHER IS 00001160
001170*        TRUSTED AS SUPPLIED.                                     00001170
001180     03  HQP-PAGING-PARMS.                                        00001180
001190         05  HQP-REQUESTED-PAGE      PIC 9(5).                    00001190
001200         05  HQP-REQUESTED-SIZE      PIC 9(5).                    00001200
001210*        TRAILING SPACER PADS THE RECORD OUT TO ITS FIXED WIDTH.  00001210
001220     03  FILLER                      PIC X(11).                   00001220
001230*        NUMERIC REDEFINE OF THE TWO PAGING FIELDS - NOT ACTUALLY 00001230
001240*        USED BELOW SINCE THE PAGE AND SIZE ARE CLAMPED           00001240
001250*        SEPARATELY, BUT KEPT FOR SYMMETRY WITH THE OTHER         00001250
001260*        DATE/TIME REDEFINES IN THIS FAMILY OF PROGRAMS.          00001260
001270     03  HQP-PAGING-PARMS-N REDEFINES HQP-PAGING-PARMS PIC 9(10). 00001270
001280                                                                  00001280
001290*    HT- PREFIX KEEPS THIS FD's RECORD-NAME DISTINCT FROM ADJOIN'S00001290
001300*    AND ADJOINBL'S OWN COPIES OF THE SAME BOOK.  THE COPYBOOK    00001300
001310*    ITSELF CONTRIBUTES ONE OF ITS OWN REDEFINES (HIST-JOINED-AT-N00001310
001320*    OVER HIST-JOINED-AT) TO THIS PROGRAM'S TOTAL.                00001320
001330 FD  ADHIST                                                       00001330
001340     RECORDING MODE IS F.                                         00001340
001350 COPY HISTCPY REPLACING ==:TAG:== BY ==HT-HIST-REC==.             00001350
001360                                                                  00001360
001370*    FIXED 90-BYTE REPORT LINE - WHICHEVER OF THE THREE WORKING-  00001370
001380*    STORAGE LAYOUTS BELOW (HEADER, DETAIL, TRAILER) IS CURRENT IS00001380
001390*    MOVED STRAIGHT IN ON EACH WRITE.  THE FD ITSELF CARRIES NO   00001390
001400*    SUBORDINATE FIELDS OF ITS OWN - THE EDITING ALL HAPPENS IN   00001400
001410*    WORKING-STORAGE BEFORE THE MOVE.                             00001410
001420 FD  HQRPT                                                        00001420
001430     RECORD CONTAINS 90 CHARACTERS                                00001430
001440     RECORDING MODE IS F.                                         00001440
001450 01  HQRPT-REC                       PIC X(90).                   00001450
001460                                                                  00001460
001470 WORKING-STORAGE SECTION.                                         00001470
001480                                                                  00001480
001490*    ONE STATUS BYTE PAIR PER FD - NONE IS ACTUALLY TESTED BELOW; 00001490
001500*    EACH FILE'S OWN READ/WRITE AT END OR IMPERATIVE HANDLES ITS  00001500
001510*    OWN OUTCOME WITHOUT A SEPARATE FILE STATUS CHECK.            00001510
001520*        RESERVED FOR THE HQPARM OPEN/READ/CLOSE IN 100-.         00001520
001530 01  WS-FILE-STATUS-GROUP.                                        00001530
001540     03  WS-HQPARM-STATUS            PIC X(2) VALUE SPACES.       00001540
001550*        RESERVED FOR THE ADHIST OPEN/READ/CLOSE IN 200-/201-.    00001550
001560     03  WS-ADHIST-STATUS            PIC X(2) VALUE SPACES.       00001560
001570*        RESERVED FOR THE HQRPT OPEN/WRITE/CLOSE IN 400-/450-.    00001570
001580     03  WS-HQRPT-STATUS             PIC X(2) VALUE SPACES.       00001580
001590    03  FILLER                      PIC X(04) VALUE SPACES.       00001590
001600                                                                  00001600
001610*    SINGLE SWITCH - TRUE ONCE THE SEQUENTIAL ADHIST SCAN IN 200- 00001610
001620*    /201- HAS READ PAST THE LAST RECORD.                         00001620
001630 01  WS-SWITCHES.                                                 00001630
001640*        SET 'Y' BY 201-'S AT END CLAUSE, TESTED BY 200-'S        00001640
001650*        UNTIL - THIS PROGRAM HAS NO OTHER SWITCH BESIDES THIS    00001650
001660*        ONE, SINCE THE HQPARM AND HQRPT FILES ARE EACH TOUCHED   00001660
001670*        EXACTLY ONCE AND NEED NO EOF TRACKING OF THEIR OWN.      00001670
001680     03  WS-ADHIST-SCAN-EOF-SW       PIC X VALUE 'N'.             00001680
001690         88  ADHIST-SCAN-AT-EOF      VALUE 'Y'.                   00001690
001700    03  FILLER                      PIC X(01) VALUE SPACE.        00001700
001710                                                                  00001710
001720*    THE EDITED REQUEST FROM HQPARM-REC, CLAMPED AND CONVERTED TO 00001720
001730*    A ZERO-BASED PAGE AND A COMPUTED TABLE-SUBSCRIPT WINDOW:     00001730
001740*      WS-USER-ID          - COPIED STRAIGHT FROM HQP-USER-ID.    00001740
001750*      WS-PAGE-ZERO-BASED  - HQP-REQUESTED-PAGE - 1, FLOORED AT 0.00001750
001760*      WS-PAGE-SIZE        - HQP-REQUESTED-SIZE, CEILINGED AT 50. 00001760
001770*      WS-WINDOW-START/END - 1-BASED SUBSCRIPTS INTO              00001770
001780*          WS-USER-HIST-TABLE FOR THE REQUESTED PAGE, COMPUTED IN 00001780
001790*          100-EDIT-PARAMETERS AND CLAMPED AGAIN IN 300-WINDOW-   00001790
001800*          PAGE ONCE THE SORTED TABLE'S ACTUAL SIZE IS KNOWN.     00001800
001810 01  WS-QUERY-FIELDS.                                             00001810
001820*        SET ONCE BY 100- FROM HQP-USER-ID; NEVER CHANGED AGAIN.  00001820
001830     03  WS-USER-ID                  PIC 9(9) COMP VALUE 0.       00001830
001840*        FLOORED AT ZERO - SEE THE POC-0197 COMMENT IN 100-.      00001840
001850     03  WS-PAGE-ZERO-BASED          PIC 9(5) COMP VALUE 0.       00001850
001860*        CEILINGED AT 50 - SEE THE POC-0197 COMMENT IN 100-.      00001860
001870     03  WS-PAGE-SIZE                PIC 9(5) COMP VALUE 0.       00001870
001880*        COMPUTED ONCE BY 100- AND NEVER RECOMPUTED.              00001880
001890     03  WS-WINDOW-START             PIC 9(9) COMP VALUE 0.       00001890
001900*        COMPUTED BY 100-, THEN CLAMPED DOWN AGAIN BY 300-.       00001900
001910     03  WS-WINDOW-END                PIC 9(9) COMP VALUE 0.      00001910
001920    03  FILLER                      PIC X(04) VALUE SPACES.       00001920
001930                                                                  00001930
001940*    PR-1107 - ONE ROW PER HISTORY ENTRY BELONGING TO THE         00001940
001950*    REQUESTING USER, BUILT BY 201- DURING THE SEQUENTIAL SCAN AND00001950
001960*    THEN RE-ORDERED IN PLACE BY 250-/251-/252- BEFORE 300-       00001960
001970*    COMPUTES WHICH SLICE OF IT IS THE REQUESTED PAGE.  CAPPED AT 00001970
001980*    500 ENTRIES - A USER WITH MORE JOIN HISTORY THAN THAT SIMPLY 00001980
001990*    HAS THE OLDEST-KEPT ENTRIES (IN SCAN ORDER, NOT JOINED-AT    00001990
002000*    ORDER) DROPPED BY 201-'S CAPACITY GATE.                      00002000
002010 01  WS-USER-HIST-TABLE.                                          00002010
002020*        HOW MANY OF THE 500 OCCURRENCES BELOW ARE ACTUALLY IN    00002020
002030*        USE - SET BY 202- DURING THE SCAN, READ BY 250-/300-.    00002030
002040     03  WS-USER-HIST-COUNT          PIC 9(5) COMP VALUE 0.       00002040
002050     03  WS-USER-HIST-ENTRY OCCURS 500 TIMES                      00002050
002060                            INDEXED BY WS-UH-IDX, WS-UH-IDX2.     00002060
002070*            FROM HIST-AD-ID - IDENTIFIES THE JOINED AD.          00002070
002080         05  UH-AD-ID                PIC 9(9) COMP.               00002080
002090*            FROM HIST-AD-NAME - SHOWN ON THE DETAIL LINE.        00002090
002100         05  UH-AD-NAME               PIC X(100).                 00002100
002110*            FROM HIST-REWARD-AMOUNT - SHOWN ON THE DETAIL LINE.  00002110
002120         05  UH-REWARD-AMOUNT         PIC 9(7).                   00002120
002130*            FROM HIST-JOINED-AT-N - THE SORT KEY FOR 250-.       00002130
002140         05  UH-JOINED-AT-N           PIC 9(14) COMP.             00002140
002150        05  FILLER                  PIC X(04) VALUE SPACES.       00002150
002160                                                                  00002160
002170*    WS-HQ-PAGE-ENTRY-COUNT IS A SCRATCH COUNTER, NOT A FIELD OF  00002170
002180*    ANY RECORD - IT ONLY EVER COUNTS HOW MANY DETAIL LINES       00002180
002190*    420-WRITE-ONE-DETAIL-LINE ACTUALLY WROTE FOR THIS RUN'S PAGE,00002190
002200*    FOR 450-WRITE-REPORT-TRAILER TO REPORT BACK.  IT STANDS ALONE00002200
002210*    AT THE 77 LEVEL THE SAME WAY WS-AD-RRN NOW DOES IN ADMAINT,  00002210
002220*    ADJOIN, AND ADJOINBL.                                        00002220
002230 77  WS-HQ-PAGE-ENTRY-COUNT              PIC 9(5) COMP VALUE 0.   00002230
002240                                                                  00002240
002250*    ONE-ENTRY SCRATCH AREA THE INSERTION SORT (251-/252-) USES TO00002250
002260*    HOLD AN ENTRY WHILE ITS SORTED SLOT IS OPENED UP - NOT ITSELF00002260
002270*    A TABLE ROW, SO IT IS DECLARED SEPARATELY RATHER THAN AS A   00002270
002280*    501ST OCCURRENCE.                                            00002280
002290 01  WS-SWAP-ENTRY.                                               00002290
002300*        LIFTED STRAIGHT FROM UH-AD-ID(WS-UH-IDX) IN 251-.        00002300
002310     03  SWAP-AD-ID                  PIC 9(9) COMP.               00002310
002320*        LIFTED FROM UH-AD-NAME(WS-UH-IDX).                       00002320
002330     03  SWAP-AD-NAME                PIC X(100).                  00002330
002340*        LIFTED FROM UH-REWARD-AMOUNT(WS-UH-IDX).                 00002340
002350     03  SWAP-REWARD-AMOUNT          PIC 9(7).                    00002350
002360*        THE SORT KEY - LIFTED FROM UH-JOINED-AT-N(WS-UH-IDX).    00002360
002370     03  SWAP-JOINED-AT-N            PIC 9(14) COMP.              00002370
002380    03  FILLER                      PIC X(04) VALUE SPACES.       00002380
002390                                                                  00002390
002400*    DOUBLES AS BOTH THE PER-AD DETAIL LINE (420-) AND THE        00002400
002410*    HEADER-ONLY LINE WRITTEN WHEN THE PAGE COMES BACK EMPTY      00002410
002420*    (410-) - HD-AD-ID/HD-AD-NAME/HD-REWARD ARE LEFT AT THEIR     00002420
002430*    VALUE (ZERO/SPACES) ON AN EMPTY PAGE SINCE 410- NEVER TOUCHES00002430
002440*    THEM.                                                        00002440
002450 01  WS-HQ-DETAIL-LINE.                                           00002450
002460     03  FILLER                      PIC X(04) VALUE SPACES.      00002460
002470*        USER THIS PAGE WAS QUERIED FOR.                          00002470
002480     03  HD-USER-ID                  PIC 9(9).                    00002480
002490     03  FILLER                      PIC X(02) VALUE SPACES.      00002490
002500*        1-BASED PAGE NUMBER ECHOED BACK (NOT THE ZERO-BASED      00002500
002510*        WORKING VALUE).                                          00002510
002520     03  HD-PAGE                     PIC ZZZZ9.                   00002520
002530     03  FILLER                      PIC X(02) VALUE SPACES.      00002530
002540*        CLAMPED PAGE SIZE ECHOED BACK.                           00002540
002550     03  HD-SIZE                     PIC ZZZZ9.                   00002550
002560     03  FILLER                      PIC X(02) VALUE SPACES.      00002560
002570*        JOINED AD'S ID - BLANK/ZERO ON AN EMPTY-PAGE HEADER.     00002570
002580     03  HD-AD-ID                    PIC 9(9).                    00002580
002590     03  FILLER                      PIC X(02) VALUE SPACES.      00002590
002600*        TRIMMED TO 30 BYTES VIA (1:30) REFERENCE MODIFICATION.   00002600
002610     03  HD-AD-NAME                  PIC X(30).                   00002610
002620     03  FILLER                      PIC X(02) VALUE SPACES.      00002620
002630*        ZERO-SUPPRESSED, COMMA-EDITED REWARD AMOUNT.             00002630
002640     03  HD-REWARD                   PIC Z,ZZZ,ZZ9.               00002640
002650     03  FILLER                      PIC X(14) VALUE SPACES.      00002650
002660                                                                  00002660
002670*    REDEFINE OF THE HQ-PAGE/HQ-SIZE HEADER PORTION AS COMP       00002670
002680*    COUNTERS FOR 410-WRITE-EMPTY-PAGE-HEADER TO COMPUTE INTO     00002680
002690*    BEFORE THE EDITED REPORT LAYOUT ABOVE IS MOVED OUT.          00002690
002700 01  WS-HQ-HEADER-REDEF REDEFINES WS-HQ-DETAIL-LINE.              00002700
002710*        LEADING SPACER, NOT REDEFINED.                           00002710
002720     03  FILLER                      PIC X(04).                   00002720
002730*        OVERLAYS HD-USER-ID - NOT REFERENCED UNDER THIS NAME.    00002730
002740     03  FILLER                      PIC 9(9).                    00002740
002750*        OVERLAYS THE TWO-BYTE SPACER BETWEEN HD-USER-ID AND      00002750
002760*        HD-PAGE IN THE DETAIL LAYOUT.                            00002760
002770     03  FILLER                      PIC X(02).                   00002770
002780*        NUMERIC VIEW OF HD-PAGE - 410- COMPUTES INTO THIS.       00002780
002790     03  WS-PAGE-NUMERIC-VIEW        PIC 9(5).                    00002790
002800     03  FILLER                      PIC X(02).                   00002800
002810*        NUMERIC VIEW OF HD-SIZE - 410- MOVES INTO THIS.          00002810
002820     03  WS-SIZE-NUMERIC-VIEW        PIC 9(5).                    00002820
002830*        OVERLAYS THE AD-ID/AD-NAME/REWARD/TRAILING PORTION OF    00002830
002840*        THE DETAIL LAYOUT - NONE OF IT IS TOUCHED BY 410-.       00002840
002850     03  FILLER                      PIC X(65).                   00002850
002860                                                                  00002860
002870*    TRAILING LINE GIVING THE COUNT OF ENTRIES RETURNED ON THIS   00002870
002880*    PAGE, SO THE CALLING SERVICE KNOWS WHETHER A FURTHER PAGE    00002880
002890*    REQUEST IS WORTH MAKING.                                     00002890
002900 01  WS-HQ-TRAILER-LINE.                                          00002900
002910     03  FILLER                      PIC X(04) VALUE SPACES.      00002910
002920*        CONSTANT CAPTION - NEVER MOVED INTO AGAIN AFTER THE      00002920
002930*        VALUE CLAUSE SETS IT AT LOAD TIME.                       00002930
002940     03  TL-LABEL                    PIC X(26)                    00002940
002950         VALUE 'HISTORY ENTRIES ON PAGE:'.                        00002950
002960*        EDITED VIEW OF WS-HQ-PAGE-ENTRY-COUNT - 450- MOVES VIA   00002960
002970*        THE NUMERIC REDEFINE BELOW, NOT DIRECTLY INTO TL-COUNT.  00002970
002980     03  TL-COUNT                    PIC ZZZZ9.                   00002980
002990     03  FILLER                      PIC X(55) VALUE SPACES.      00002990
003000                                                                  00003000
003010*    NUMERIC REDEFINE SO 450- CAN MOVE WS-HQ-PAGE-ENTRY-COUNT     00003010
003020*    (COMP) STRAIGHT IN WITHOUT AN INTERVENING DISPLAY CONVERSION.00003020
003030*    CONVENTION BORROWED FROM ADJOINBL'S WS-TRAILER-REDEF, WHICH  00003030
003040*    OVERLAYS ITS OWN KEPT-COUNT TRAILER THE SAME WAY.            00003040
003050 01  WS-HQ-TRAILER-REDEF REDEFINES WS-HQ-TRAILER-LINE.            00003050
003060*        OVERLAYS FILLER/TL-LABEL - NOT REFERENCED BY THIS NAME.  00003060
003070     03  FILLER                      PIC X(30).                   00003070
003080*        OVERLAYS TL-COUNT - 450- MOVES THE PAGE ENTRY COUNT HERE.00003080
003090     03  WS-TRAILER-NUMERIC-VIEW     PIC 9(5).                    00003090
003100*        OVERLAYS THE TRAILING SPACER.                            00003100
003110     03  FILLER                      PIC X(55).                   00003110
003120                                                                  00003120
003130 PROCEDURE DIVISION.                                              00003130
003140                                                                  00003140
003150*   TOP-LEVEL FLOW - EDIT AND CLAMP THE ONE PARAMETER RECORD,     00003150
003160*   BUILD THE USER'S FULL JOIN-HISTORY TABLE, SORT IT BY JOIN     00003160
003170*   DATE-TIME, COMPUTE AND WRITE THE REQUESTED PAGE, THEN THE     00003170
003180*   TRAILER LINE.                                                 00003180
003190 000-MAIN-RTN.                                                    00003190
003200*        READS AND CLAMPS THE ONE HQPARM REQUEST RECORD.          00003200
003210     PERFORM 100-EDIT-PARAMETERS.                                 00003210
003220*        BUILDS WS-USER-HIST-TABLE FROM THE FULL ADHIST FILE.     00003220
003230     PERFORM 200-SCAN-HISTORY-FOR-USER.                           00003230
003240*        ORDERS THE TABLE BY HIST-JOINED-AT-N ASCENDING.          00003240
003250     PERFORM 250-SORT-HISTORY-BY-JOINED-AT.                       00003250
003260*        CLAMPS WS-WINDOW-END TO THE TABLE'S ACTUAL SIZE.         00003260
003270     PERFORM 300-WINDOW-PAGE.                                     00003270
003280*        WRITES THE REQUESTED PAGE (OR AN EMPTY-PAGE HEADER).     00003280
003290     PERFORM 400-WRITE-HISTORY-REPORT.                            00003290
003300*        WRITES THE PAGE'S ENTRY-COUNT TRAILER LINE.              00003300
003310     PERFORM 450-WRITE-REPORT-TRAILER.                            00003310
003320*        NO-OP - SEE THE BANNER ON 900- ITSELF.                   00003320
003330     PERFORM 900-CLOSE-FILES.                                     00003330
003340     GOBACK.                                                      00003340
003350                                                                  00003350
003360*   READS THE ONE HQPARM RECORD AND CLAMPS ITS TWO PAGING FIELDS -00003360
003370*   AN EMPTY HQPARM IS NOT FATAL, THE SAME AS ADJOINBL'S ADBLPARM;00003370
003380*   WS-USER-ID SIMPLY STAYS ZERO AND THE SCAN BELOW MATCHES NO    00003380
003390*   HISTORY ROWS.                                                 00003390
003400 100-EDIT-PARAMETERS.                                             00003400
003410*    ONE-RECORD PARAMETER FILE - OPEN, READ THE SINGLE RECORD,    00003410
003420*    CLOSE.  AN EMPTY FILE ONLY LOGS A MESSAGE; IT DOES NOT ABEND.00003420
003430     OPEN INPUT HQPARM.                                           00003430
003440     READ HQPARM                                                  00003440
003450         AT END                                                   00003450
003460             DISPLAY 'ADHISTQ - HQPARM IS EMPTY - NO RUN'         00003460
003470     END-READ.                                                    00003470
003480     CLOSE HQPARM.                                                00003480
003490                                                                  00003490
003500*    NO EDITING DONE ON THE USER-ID ITSELF - AN UNKNOWN USER-ID   00003500
003510*    SIMPLY MATCHES NOTHING IN THE 200- SCAN BELOW.               00003510
003520     MOVE HQP-USER-ID TO WS-USER-ID.                              00003520
003530                                                                  00003530
003540*    POC-0197 - PAGE IS FLOORED AT 1 (ZERO-BASED 0) SO A BAD OR   00003540
003550*    MISSING PAGE REQUEST NEVER COMPUTES A NEGATIVE WINDOW.       00003550
003560     IF HQP-REQUESTED-PAGE < 1                                    00003560
003570         MOVE 0 TO WS-PAGE-ZERO-BASED                             00003570
003580     ELSE                                                         00003580
003590         COMPUTE WS-PAGE-ZERO-BASED = HQP-REQUESTED-PAGE - 1      00003590
003600     END-IF.                                                      00003600
003610                                                                  00003610
003620*    POC-0197 - SIZE IS CEILINGED AT 50 TO MATCH THE ON-LINE      00003620
003630*    SERVICE'S OWN PAGE SIZE LIMIT.                               00003630
003640     IF HQP-REQUESTED-SIZE > 50                                   00003640
003650         MOVE 50 TO WS-PAGE-SIZE                                  00003650
003660     ELSE                                                         00003660
003670         MOVE HQP-REQUESTED-SIZE TO WS-PAGE-SIZE                  00003670
003680     END-IF.                                                      00003680
003690                                                                  00003690
003700*    WINDOW IS A 1-BASED [START, END] SUBSCRIPT RANGE INTO THE    00003700
003710*    SORTED WS-USER-HIST-TABLE - E.G. PAGE 1 AT SIZE 20 IS        00003710
003720*    ENTRIES 1 THROUGH 20, PAGE 2 IS 21 THROUGH 40.               00003720
003730     COMPUTE WS-WINDOW-START =                                    00003730
003740             (WS-PAGE-ZERO-BASED * WS-PAGE-SIZE) + 1.             00003740
003750     COMPUTE WS-WINDOW-END =                                      00003750
003760             WS-WINDOW-START + WS-PAGE-SIZE - 1.                  00003760
003770                                                                  00003770
003780*   PR-1107 - SCAN DRIVES 201- ONE RECORD AT A TIME BELOW,        00003780
003790*   BUILDING WS-USER-HIST-TABLE IN PLAIN FILE ORDER - PUTTING IT  00003790
003800*   INTO JOINED-AT ORDER DOES NOT HAPPEN UNTIL 250-.              00003800
003810 200-SCAN-HISTORY-FOR-USER.                                       00003810
003820*        TABLE AND SWITCH ARE RESET HERE RATHER THAN RELYING ON   00003820
003830*        THEIR WORKING-STORAGE VALUE CLAUSES, SINCE A FUTURE      00003830
003840*        CALLER COULD CONCEIVABLY PERFORM THIS PARAGRAPH TWICE.   00003840
003850     MOVE 0 TO WS-USER-HIST-COUNT.                                00003850
003860     MOVE 'N' TO WS-ADHIST-SCAN-EOF-SW.                           00003860
003870     OPEN INPUT ADHIST.                                           00003870
003880     PERFORM 201-SCAN-ONE-HIST-RECORD                             00003880
003890         UNTIL ADHIST-SCAN-AT-EOF.                                00003890
003900     CLOSE ADHIST.                                                00003900
003910                                                                  00003910
003920*   ONE ADHIST RECORD PER CALL.  ON NOT AT END THE CAPTURE TEST IS00003920
003930*   HANDED OFF TO 202- SO BOTH GATES (WRONG USER, TABLE FULL)     00003930
003940*   SHARE A SINGLE PERFORM ... THRU RANGE RATHER THAN A NESTED IF.00003940
003950 201-SCAN-ONE-HIST-RECORD.                                        00003950
003960     READ ADHIST                                                  00003960
003970         AT END                                                   00003970
003980             MOVE 'Y' TO WS-ADHIST-SCAN-EOF-SW                    00003980
003990         NOT AT END                                               00003990
004000             PERFORM 202-CAPTURE-ONE-ENTRY THRU 202-EXIT          00004000
004010     END-READ.                                                    00004010
004020                                                                  00004020
004030*   PR-1294 - TWO GATES, EACH A GO TO 202-EXIT ON FAILURE:        00004030
004040*     GATE 1 - THE HISTORY ROW MUST BELONG TO THE REQUESTING USER.00004040
004050*     GATE 2 - THE TABLE MUST STILL HAVE ROOM (CAPPED AT 500).    00004050
004060*   A ROW THAT CLEARS BOTH IS APPENDED TO WS-USER-HIST-TABLE.     00004060
004070 202-CAPTURE-ONE-ENTRY.                                           00004070
004080     IF HIST-USER-ID OF HT-HIST-REC NOT = WS-USER-ID              00004080
004090         GO TO 202-EXIT                                           00004090
004100     END-IF.                                                      00004100
004110     IF NOT WS-USER-HIST-COUNT < 500                              00004110
004120         GO TO 202-EXIT                                           00004120
004130     END-IF.                                                      00004130
004140*    ROW CLEARED BOTH GATES - APPEND IT TO THE NEXT TABLE SLOT.   00004140
004150     ADD 1 TO WS-USER-HIST-COUNT.                                 00004150
004160     MOVE HIST-AD-ID OF HT-HIST-REC                               00004160
004170         TO UH-AD-ID(WS-USER-HIST-COUNT).                         00004170
004180     MOVE HIST-AD-NAME OF HT-HIST-REC                             00004180
004190         TO UH-AD-NAME(WS-USER-HIST-COUNT).                       00004190
004200     MOVE HIST-REWARD-AMOUNT OF HT-HIST-REC                       00004200
004210         TO UH-REWARD-AMOUNT(WS-USER-HIST-COUNT).                 00004210
004220*        KEPT IN RAW HT-HIST-REC FORM HERE - 250- DOES THE        00004220
004230*        SORTING, NOT THIS PARAGRAPH.                             00004230
004240     MOVE HIST-JOINED-AT-N OF HT-HIST-REC                         00004240
004250         TO UH-JOINED-AT-N(WS-USER-HIST-COUNT).                   00004250
004260 202-EXIT.                                                        00004260
004270     EXIT.                                                        00004270
004280                                                                  00004280
004290*    SIMPLE IN-MEMORY INSERTION SORT ASCENDING ON JOINED-AT-N -   00004290
004300*    THE TABLE IS BOUNDED AT 500 ENTRIES SO THE PASS COST IS      00004300
004310*    ACCEPTABLE FOR A SINGLE-USER QUERY.                          00004310
004320*   PR-1107 - OUTER PASS DRIVES 251- ONE TABLE ENTRY AT A TIME,   00004320
004330*   WHICH IN TURN DRIVES 252- TO OPEN UP THE ENTRY'S SORTED SLOT. 00004330
004340 250-SORT-HISTORY-BY-JOINED-AT.                                   00004340
004350*    A ZERO- OR ONE-ENTRY TABLE IS ALREADY IN ORDER BY DEFINITION,00004350
004360*    SO THE GUARD AVOIDS DRIVING 251- FOR NOTHING.                00004360
004370     IF WS-USER-HIST-COUNT > 1                                    00004370
004380         PERFORM 251-INSERT-ONE-ENTRY                             00004380
004390             VARYING WS-UH-IDX FROM 2 BY 1                        00004390
004400             UNTIL WS-UH-IDX > WS-USER-HIST-COUNT                 00004400
004410     END-IF.                                                      00004410
004420                                                                  00004420
004430*   LIFTS THE ENTRY AT WS-UH-IDX OUT TO WS-SWAP-ENTRY, SHIFTS     00004430
004440*   EVERY EARLIER ENTRY THAT SORTS AFTER IT UP ONE SLOT (252-),   00004440
004450*   THEN                                                          00004450
004460*   DROPS THE SWAPPED-OUT ENTRY BACK IN AT THE OPENED SLOT.       00004460
004470 251-INSERT-ONE-ENTRY.                                            00004470
004480*        LIFT THE CANDIDATE ENTRY OUT OF THE TABLE INTO THE       00004480
004490*        SCRATCH AREA BEFORE ITS SLOT GETS OVERWRITTEN BY 252-.   00004490
004500     MOVE UH-AD-ID(WS-UH-IDX)         TO SWAP-AD-ID.              00004500
004510     MOVE UH-AD-NAME(WS-UH-IDX)       TO SWAP-AD-NAME.            00004510
004520     MOVE UH-REWARD-AMOUNT(WS-UH-IDX) TO SWAP-REWARD-AMOUNT.      00004520
004530     MOVE UH-JOINED-AT-N(WS-UH-IDX)   TO SWAP-JOINED-AT-N.        00004530
004540     MOVE WS-UH-IDX TO WS-UH-IDX2.                                00004540
004550*        SHIFT EARLIER, LATER-JOINED ENTRIES UP ONE SLOT EACH     00004550
004560*        UNTIL THE GAP REACHES THE FRONT OF THE TABLE OR AN       00004560
004570*        EARLIER ENTRY THAT SORTS BEFORE THE CANDIDATE IS FOUND.  00004570
004580     PERFORM 252-SHIFT-ONE-ENTRY-UP                               00004580
004590         UNTIL WS-UH-IDX2 NOT > 1                                 00004590
004600            OR UH-JOINED-AT-N(WS-UH-IDX2 - 1)                     00004600
004610               NOT > SWAP-JOINED-AT-N.                            00004610
004620*        DROP THE LIFTED ENTRY BACK IN AT THE NOW-OPEN SLOT.      00004620
004630     MOVE SWAP-AD-ID         TO UH-AD-ID(WS-UH-IDX2).             00004630
004640     MOVE SWAP-AD-NAME       TO UH-AD-NAME(WS-UH-IDX2).           00004640
004650     MOVE SWAP-REWARD-AMOUNT TO UH-REWARD-AMOUNT(WS-UH-IDX2).     00004650
004660     MOVE SWAP-JOINED-AT-N   TO UH-JOINED-AT-N(WS-UH-IDX2).       00004660
004670                                                                  00004670
004680*   MOVES THE ENTRY ONE SLOT BELOW THE CURRENT GAP UP INTO IT,    00004680
004690*   THEN STEPS WS-UH-IDX2 DOWN SO 251-'S UNTIL TEST RE-CHECKS THE 00004690
004700*   PAIR.                                                         00004700
004710 252-SHIFT-ONE-ENTRY-UP.                                          00004710
004720*        ALL FOUR FIELDS OF THE ENTRY ONE SLOT BELOW MOVE UP      00004720
004730*        TOGETHER - NONE OF THEM IS SHIFTED ON ITS OWN.           00004730
004740     MOVE UH-AD-ID(WS-UH-IDX2 - 1)                                00004740
004750         TO UH-AD-ID(WS-UH-IDX2).                                 00004750
004760     MOVE UH-AD-NAME(WS-UH-IDX2 - 1)                              00004760
004770         TO UH-AD-NAME(WS-UH-IDX2).                               00004770
004780     MOVE UH-REWARD-AMOUNT(WS-UH-IDX2 - 1)                        00004780
004790         TO UH-REWARD-AMOUNT(WS-UH-IDX2).                         00004790
004800     MOVE UH-JOINED-AT-N(WS-UH-IDX2 - 1)                          00004800
004810         TO UH-JOINED-AT-N(WS-UH-IDX2).                           00004810
004820     SET WS-UH-IDX2 DOWN BY 1.                                    00004820
004830                                                                  00004830
004840*   CLAMPS WS-WINDOW-END DOWN TO THE TABLE'S ACTUAL SIZE - THE    00004840
004850*   START COMPUTED IN 100- IS LEFT ALONE EVEN IF IT NOW FALLS PAST00004850
004860*   THE END OF THE TABLE, WHICH IS WHAT MAKES 400- TREAT THE PAGE 00004860
004870*   AS EMPTY BELOW.                                               00004870
004880 300-WINDOW-PAGE.                                                 00004880
004890*    A PAGE REQUEST THAT RUNS PAST THE TABLE (E.G. PAGE 9 OF A    00004890
004900*    30-ENTRY TABLE AT SIZE 20) HAS ITS END CLAMPED DOWN RATHER   00004900
004910*    THAN LEFT TO OVERRUN THE OCCURS 500 BOUND.                   00004910
004920     IF WS-WINDOW-END > WS-USER-HIST-COUNT                        00004920
004930         MOVE WS-USER-HIST-COUNT TO WS-WINDOW-END                 00004930
004940     END-IF.                                                      00004940
004950                                                                  00004950
004960*   PR-1107 - WINDOW LOOP DRIVES 420- ONE DETAIL LINE AT A TIME.  00004960
004970*   AN EMPTY PAGE (REQUEST PAST THE END OF THE TABLE, OR ZERO-SIZE00004970
004980*   REQUEST) STILL GETS ONE HEADER-ONLY LINE SO THE SERVICE SEES  00004980
004990*   THE ECHOED USER/PAGE/SIZE EVEN WITH NO MATCHING HISTORY.      00004990
005000 400-WRITE-HISTORY-REPORT.                                        00005000
005010     OPEN OUTPUT HQRPT.                                           00005010
005020*        COUNTER IS ZEROED HERE, NOT RELIED ON FROM ITS VALUE     00005020
005030*        CLAUSE, FOR THE SAME REASON AS WS-USER-HIST-COUNT ABOVE. 00005030
005040     MOVE 0 TO WS-HQ-PAGE-ENTRY-COUNT.                            00005040
005050*        THE TWO WAYS A PAGE CAN COME BACK EMPTY: THE REQUESTED   00005050
005060*        PAGE STARTS PAST THE END OF THE SORTED TABLE, OR THE     00005060
005070*        CLAMPED PAGE SIZE ITSELF IS ZERO.                        00005070
005080     IF WS-WINDOW-START > WS-USER-HIST-COUNT                      00005080
005090         OR WS-PAGE-SIZE = 0                                      00005090
005100         PERFORM 410-WRITE-EMPTY-PAGE-HEADER                      00005100
005110     ELSE                                                         00005110
005120         PERFORM 420-WRITE-ONE-DETAIL-LINE                        00005120
005130             VARYING WS-UH-IDX FROM WS-WINDOW-START BY 1          00005130
005140             UNTIL WS-UH-IDX > WS-WINDOW-END                      00005140
005150     END-IF.                                                      00005150
005160     CLOSE HQRPT.                                                 00005160
005170                                                                  00005170
005180*   WRITTEN VIA THE NUMERIC REDEFINE SO THE PAGE/SIZE COMPUTES    00005180
005190*   STRAIGHT INTO THE HEADER WITHOUT DISTURBING THE EDITED DETAIL 00005190
005200*   LAYOUT'S AD FIELDS, WHICH ARE SIMPLY LEFT AT ZERO/SPACES.     00005200
005210 410-WRITE-EMPTY-PAGE-HEADER.                                     00005210
005220     MOVE WS-USER-ID TO HD-USER-ID.                               00005220
005230*        PAGE IS RE-CONVERTED BACK TO 1-BASED FOR DISPLAY - THE   00005230
005240*        ZERO-BASED FORM IS INTERNAL TO THE WINDOW ARITHMETIC.    00005240
005250     COMPUTE WS-PAGE-NUMERIC-VIEW = WS-PAGE-ZERO-BASED + 1.       00005250
005260     MOVE WS-PAGE-SIZE TO WS-SIZE-NUMERIC-VIEW.                   00005260
005270     MOVE WS-HQ-HEADER-REDEF TO HQRPT-REC.                        00005270
005280     WRITE HQRPT-REC.                                             00005280
005290                                                                  00005290
005300*   ONE DETAIL LINE PER TABLE ENTRY IN THE CURRENT WINDOW - THE   00005300
005310*   (1:30) REFERENCE MODIFICATION TRIMS THE WIDER TABLE FIELD DOWN00005310
005320*   TO THE REPORT'S FIXED AD-NAME WIDTH.                          00005320
005330 420-WRITE-ONE-DETAIL-LINE.                                       00005330
005340*        USER/PAGE/SIZE ARE RE-ECHOED ON EVERY DETAIL LINE, NOT   00005340
005350*        JUST ONCE AT THE TOP OF THE PAGE, TO MATCH THE HOUSE     00005350
005360*        FLAT-FILE REPORT HABIT OF A SELF-CONTAINED DETAIL LINE.  00005360
005370     MOVE WS-USER-ID         TO HD-USER-ID.                       00005370
005380     COMPUTE HD-PAGE = WS-PAGE-ZERO-BASED + 1.                    00005380
005390     MOVE WS-PAGE-SIZE       TO HD-SIZE.                          00005390
005400     MOVE UH-AD-ID(WS-UH-IDX)     TO HD-AD-ID.                    00005400
005410     MOVE UH-AD-NAME(WS-UH-IDX)(1:30) TO HD-AD-NAME.              00005410
005420     MOVE UH-REWARD-AMOUNT(WS-UH-IDX) TO HD-REWARD.               00005420
005430     MOVE WS-HQ-DETAIL-LINE TO HQRPT-REC.                         00005430
005440     WRITE HQRPT-REC.                                             00005440
005450*        TALLIED HERE, ONE PER LINE WRITTEN, FOR 450- TO REPORT.  00005450
005460     ADD 1 TO WS-HQ-PAGE-ENTRY-COUNT.                             00005460
005470                                                                  00005470
005480*   WRITTEN ONCE AFTER THE PAGE ITSELF SO THE SERVICE KNOWS HOW   00005480
005490*   MANY ENTRIES ACTUALLY CAME BACK (ZERO FOR AN EMPTY PAGE)      00005490
005500*   WITHOUT HAVING TO COUNT DETAIL LINES ITSELF.                  00005500
005510 450-WRITE-REPORT-TRAILER.                                        00005510
005520*        THE ONLY PLACE WS-HQ-PAGE-ENTRY-COUNT IS READ - EVERY    00005520
005530*        OTHER REFERENCE TO IT IS A MOVE 0 OR AN ADD 1.           00005530
005540     MOVE WS-HQ-PAGE-ENTRY-COUNT TO WS-TRAILER-NUMERIC-VIEW.      00005540
005550*        MOVED VIA THE REDEFINE SO THE COMP COUNTER LANDS         00005550
005560*        DIRECTLY ON TL-COUNT'S EDITED PICTURE.                   00005560
005570     MOVE WS-HQ-TRAILER-REDEF TO HQRPT-REC.                       00005570
005580     WRITE HQRPT-REC.                                             00005580
005590                                                                  00005590
005600*   EVERY FILE THIS PROGRAM OPENS (HQPARM, ADHIST, HQRPT) IS ALSO 00005600
005610*   CLOSED BY THE SAME PARAGRAPH THAT OPENED IT - NOTHING IS STILL00005610
005620*   OPEN BY THIS POINT, SO THIS PARAGRAPH IS A NO-OP KEPT ONLY TO 00005620
005630*   MATCH THE 900-CLOSE-FILES CONVENTION THE OTHER PROGRAMS IN    00005630
005640*   THIS FAMILY FOLLOW.                                           00005640
005650 900-CLOSE-FILES.                                                 00005650
005660*        NOTHING TO DO - SEE THE BANNER ABOVE.                    00005660
005670     CONTINUE.                                                    00005670
