000100****************************************************************  00000100
000110*                                                                 00000110
000120*   PROGRAM  :  ADJOIN                                            00000120
000130*   AUTHOR   :  R. HALVERSEN                                      00000130
000140*   INSTALLATION.  COBOL DEVELOPMENT CENTER.                      00000140
000150*   DATE-WRITTEN.  1991-05-02.                                    00000150
000160*   SECURITY.      NON-CONFIDENTIAL.                              00000160
000170*                                                                 00000170
000180*   AD JOIN POSTING - READS THE JOINREQ TRANSACTION FILE IN       00000180
000190*   INPUT ORDER, ONE JOIN-REQUEST-RECORD AT A TIME.  FOR EACH     00000190
000200*   REQUEST THE AD IS LOOKED UP, THE AD'S JOIN CONDITION IS       00000200
000210*   EVALUATED AGAINST THE USER'S FULL JOIN-HISTORY, THE QUOTA     00000210
000220*   IS CHECKED, AND - IF ALL THREE PASS - THE JOIN IS POSTED:     00000220
000230*   AD-JOIN-COUNT IS DECREMENTED, A HISTORY RECORD IS APPENDED,   00000230
000240*   AND A REWARD-PAYOUT EXTRACT LINE IS WRITTEN FOR THE POINTS    00000240
000250*   SYSTEM TO PICK UP.  A REJECTED REQUEST NEVER HALTS THE RUN.   00000250
000260*   THE JOIN-POSTING-SUMMARY REPORT CARRIES ONE LINE PER          00000260
000270*   REQUEST PLUS TRAILING CONTROL TOTALS.                         00000270
000280*                                                                 00000280
000290*   THE THREE GATES - AD FOUND, CONDITION SATISFIED, QUOTA OPEN - 00000290
000300*   ARE CHECKED IN THAT ORDER AND EACH ONE SHORT-CIRCUITS THE     00000300
000310*   REST.  AN AD THAT DOES NOT EXIST CANNOT HAVE ITS CONDITION    00000310
000320*   EVALUATED; A CONDITION THAT IS NOT SATISFIED MAKES THE        00000320
000330*   QUOTA CHECK MOOT.  ONLY A REQUEST THAT CLEARS ALL THREE       00000330
000340*   EVER TOUCHES AD-JOIN-COUNT OR WRITES A HISTORY RECORD.        00000340
000350*                                                                 00000350
000360*   MAINTENANCE LOG                                               00000360
000370*   ----------   -----------  ----------   --------------------   00000370
000380*   1991-05-02   R.HALVERSEN  POC-0118     INITIAL BUILD.         00000380
000390*   1993-09-28   R.HALVERSEN  POC-0152     ADDED REWARD-PAYOUT    00000390
000400*                             POC-0152     EXTRACT WRITE - WAS A  00000400
000410*                             POC-0152     SEPARATE NIGHTLY STEP. 00000410
000420*   1995-02-20   D.STOUT      POC-0189     ADDED SPECIFIC-AD-ID   00000420
000430*                             POC-0189     AND COUNT-OVER JOIN    00000430
000440*                             POC-0189     CONDITION EVALUATION.  00000440
000450*   1996-06-11   D.STOUT      POC-0204     QUOTA CHECK NOW ALSO   00000450
000460*                             POC-0204     REJECTS WHEN THE AD'S  00000460
000470*                             POC-0204     SLOTS WERE CONSUMED    00000470
000480*                             POC-0204     EARLIER IN THE SAME    00000480
000490*                             POC-0204     RUN (RE-READ BEFORE    00000490
000500*                             POC-0204     EVERY POST).           00000500
000510*   1998-11-03   M.WATTS      Y2K-0043     WIDENED REQ-TIMESTAMP  00000510
000520*                             Y2K-0043     AND HIST-JOINED-AT TO  00000520
000530*                             Y2K-0043     9(8) CENTURY-SAFE.     00000530
000540*   1999-06-30   M.WATTS      Y2K-0062     YEAR 2000 SIGN-OFF.    00000540
000550*   2003-07-14   L.OKAFOR     PR-1105      REWORKED THE HISTORY   00000550
000560*                             PR-1105      SCAN TO RE-OPEN ADHIST 00000560
000570*                             PR-1105      PER REQUEST SO A JOIN  00000570
000580*                             PR-1105      POSTED EARLIER IN THE  00000580
000590*                             PR-1105      SAME RUN IS VISIBLE TO 00000590
000600*                             PR-1105      A LATER REQUEST FOR    00000600
000610*                             PR-1105      THE SAME USER.         00000610
000620*   2011-01-25   L.OKAFOR     PR-1289      JOIN-POSTING-SUMMARY   00000620
000630*                             PR-1289      DETAIL LINE AND TOTALS 00000630
000640*                             PR-1289      REWORKED TO MATCH THE  00000640
000650*                             PR-1289      ON-LINE SERVICE'S      00000650
000660*                             PR-1289      REJECTION REASONS.     00000660
000670*   2011-02-02   L.OKAFOR     PR-1293      SPLIT THE HISTORY SCAN 00000670
000680*                             PR-1293      AND THE SPECIFIC-AD-ID 00000680
000690*                             PR-1293      TABLE SEARCH EACH OUT  00000690
000700*                             PR-1293      INTO THEIR OWN PARA-   00000700
000710*                             PR-1293      GRAPHS.                00000710
000720*   2011-03-15   L.OKAFOR     PR-1294      200-PROCESS-JOIN-      00000720
000730*                             PR-1294      REQUEST REWORKED TO    00000730
000740*                             PR-1294      FALL OUT THROUGH       00000740
000750*                             PR-1294      200-EXIT ON THE FIRST  00000750
000760*                             PR-1294      GATE THAT FAILS        00000760
000770*                             PR-1294      INSTEAD OF NESTING THE 00000770
000780*                             PR-1294      REMAINING GATES INSIDE 00000780
000790*                             PR-1294      IT.  WS-AD-RRN MOVED   00000790
000800*                             PR-1294      OUT OF WS-RRN-FIELDS   00000800
000810*                             PR-1294      TO A 77-LEVEL ITEM -   00000810
000820*                             PR-1294      IT IS A SCRATCH        00000820
000830*                             PR-1294      SUBSCRIPT, NOT PART OF 00000830
000840*                             PR-1294      ANY RECORD.            00000840
000850****************************************************************  00000850
000860 IDENTIFICATION DIVISION.                                         00000860
000870 PROGRAM-ID.    ADJOIN.                                           00000870
000880 AUTHOR.        R. HALVERSEN.                                     00000880
000890 INSTALLATION.  COBOL DEVELOPMENT CENTER.                         00000890
000900 DATE-WRITTEN.  1991-05-02.                                       00000900
000910 DATE-COMPILED.                                                   00000910
000920 SECURITY.      NON-CONFIDENTIAL.                                 00000920
000930                                                                  00000930
000940 ENVIRONMENT DIVISION.                                            00000940
000950 CONFIGURATION SECTION.                                           00000950
000960 SOURCE-COMPUTER. IBM-390.                                        00000960
000970 OBJECT-COMPUTER. IBM-390.                                        00000970
000980 SPECIAL-NAMES.                                                   00000980
000990     C01 IS TOP-OF-FORM.                                          00000990
001000                                                                  00001000
001010 INPUT-OUTPUT SECTION.                                            00001010
001020 FILE-CONTROL.                                                    00001020
001030                                                                  00001030
001040*    JOINREQ - ONE JOIN ATTEMPT PER RECORD, IN WHATEVER ORDER     00001040
001050*    THE UPSTREAM EXTRACT PRODUCED IT.  THIS PROGRAM DOES NOT     00001050
001060*    SORT IT - ORDER OF ARRIVAL IS ORDER OF POSTING.              00001060
001070     SELECT JOINREQ                                               00001070
001080            ASSIGN       TO JOINREQ                               00001080
001090            ORGANIZATION IS LINE SEQUENTIAL                       00001090
001100            FILE STATUS  IS WS-JOINREQ-STATUS.                    00001100
001110                                                                  00001110
001120*    ADMSTR - SAME CAMPAIGN MASTER ADMAINT WRITES TO.  OPENED     00001120
001130*    I-O HERE BECAUSE A SUCCESSFUL JOIN REWRITES AD-JOIN-COUNT    00001130
001140*    IN PLACE.                                                    00001140
001150     SELECT ADMSTR                                                00001150
001160            ASSIGN       TO ADMSTR                                00001160
001170            ORGANIZATION IS RELATIVE                              00001170
001180            ACCESS MODE  IS DYNAMIC                               00001180
001190            RELATIVE KEY IS WS-AD-RRN                             00001190
001200            FILE STATUS  IS WS-ADMSTR-STATUS.                     00001200
001210                                                                  00001210
001220*    USRMSTR - OPENED AND CLOSED FOR THE RUN ONLY; SEE THE NOTE   00001220
001230*    AT ITS FD BELOW.                                             00001230
001240     SELECT USRMSTR                                               00001240
001250            ASSIGN       TO USRMSTR                               00001250
001260            ORGANIZATION IS RELATIVE                              00001260
001270            ACCESS MODE  IS DYNAMIC                               00001270
001280            RELATIVE KEY IS WS-USER-RRN                           00001280
001290            FILE STATUS  IS WS-USRMSTR-STATUS.                    00001290
001300                                                                  00001300
001310*    ADHIST - THE JOIN-HISTORY LOG.  OPENED INPUT AND RE-SCANNED  00001310
001320*    FROM THE TOP ONCE PER REQUEST (220-LOAD-USER-HISTORY), THEN  00001320
001330*    RE-OPENED EXTEND TO APPEND THE NEW ENTRY IF THE JOIN POSTS   00001330
001340*    (250-POST-JOIN).  PR-1105 MADE THIS PER-REQUEST RE-OPEN      00001340
001350*    DELIBERATE SO A JOIN POSTED EARLIER IN THE SAME RUN IS SEEN  00001350
001360*    BY THE NEXT REQUEST FOR THAT USER.                           00001360
001370     SELECT ADHIST                                                00001370
001380            ASSIGN       TO ADHIST                                00001380
001390            ORGANIZATION IS SEQUENTIAL                            00001390
001400            FILE STATUS  IS WS-ADHIST-STATUS.                     00001400
001410                                                                  00001410
001420*    PAYOUT - ONE LINE PER POSTED JOIN, PICKED UP DOWNSTREAM BY   00001420
001430*    THE POINTS/REWARD SYSTEM.  NOT READ BACK BY THIS PROGRAM.    00001430
001440     SELECT PAYOUT                                                00001440
001450            ASSIGN       TO PAYOUT                                00001450
001460            ORGANIZATION IS LINE SEQUENTIAL                       00001460
001470            FILE STATUS  IS WS-PAYOUT-STATUS.                     00001470
001480                                                                  00001480
001490*    JNSUMRPT - THE JOIN-POSTING-SUMMARY REPORT.  ONE DETAIL      00001490
001500*    LINE PER REQUEST (700-WRITE-DETAIL-LINE) FOLLOWED BY SIX     00001500
001510*    CONTROL-TOTAL LINES (800-WRITE-CONTROL-TOTALS).              00001510
001520     SELECT JNSUMRPT                                              00001520
001530            ASSIGN       TO JNSUMRPT                              00001530
001540            ORGANIZATION IS LINE SEQUENTIAL                       00001540
001550            FILE STATUS  IS WS-JNSUMRPT-STATUS.                   00001550
001560                                                                  00001560
001570 DATA DIVISION.                                                   00001570
001580 FILE SECTION.                                                    00001580
001590                                                                  00001590
001600*    JOIN-REQUEST-REC - ONE JOIN ATTEMPT.  LAYOUT IN JNREQCPY.    00001600
001610 FD  JOINREQ                                                      00001610
001620     RECORDING MODE IS F.                                         00001620
001630 COPY JNREQCPY.                                                   00001630
001640                                                                  00001640
001650*    AD-MASTER-REC - SAME COPYBOOK ADMAINT USES.                  00001650
001660 FD  ADMSTR                                                       00001660
001670     RECORDING MODE IS F.                                         00001670
001680 COPY ADMSTCPY REPLACING ==:TAG:== BY ==AD-MASTER-REC==.          00001680
001690                                                                  00001690
001700*    USER-MASTER IS DECLARED AND OPENED/CLOSED FOR THE RUN ONLY - 00001700
001710*    NO STEP BELOW READS OR WRITES A USER-MASTER FIELD.  THE JOIN 00001710
001720*    POSTING LOGIC NEVER LOADS THE USER ENTITY, ONLY ITS ID.      00001720
001730 FD  USRMSTR                                                      00001730
001740     RECORDING MODE IS F.                                         00001740
001750 COPY USRMSTCPY.                                                  00001750
001760                                                                  00001760
001770*    HIST-REC - ONE PRIOR-JOIN ENTRY.  LAYOUT IN HISTCPY, ALSO    00001770
001780*    USED BELOW AS A WORKING-STORAGE BUILD AREA (WS-HIST-REC).    00001780
001790 FD  ADHIST                                                       00001790
001800     RECORDING MODE IS F.                                         00001800
001810 COPY HISTCPY REPLACING ==:TAG:== BY ==HIST-REC==.                00001810
001820                                                                  00001820
001830*    REWARD-PAYOUT-REC - ONE LINE PER POSTED REWARD.              00001830
001840 FD  PAYOUT                                                       00001840
001850     RECORDING MODE IS F.                                         00001850
001860 COPY PAYCPY.                                                     00001860
001870                                                                  00001870
001880*    JNSUMRPT-REC - A FLAT 90-BYTE PRINT LINE.  THE DETAIL AND    00001880
001890*    TOTAL LAYOUTS IN WORKING-STORAGE ARE MOVED INTO THIS ONE     00001890
001900*    FIELD IMMEDIATELY BEFORE EACH WRITE.                         00001900
001910 FD  JNSUMRPT                                                     00001910
001920     RECORD CONTAINS 90 CHARACTERS                                00001920
001930     RECORDING MODE IS F.                                         00001930
001940 01  JNSUMRPT-REC                    PIC X(90).                   00001940
001950                                                                  00001950
001960 WORKING-STORAGE SECTION.                                         00001960
001970                                                                  00001970
001980*    FILE STATUS BYTES FOR ALL SIX FILES THIS PROGRAM TOUCHES,    00001980
001990*    IN THE SAME ORDER THE SELECT CLAUSES DECLARE THE FILES.      00001990
002000 01  WS-FILE-STATUS-GROUP.                                        00002000
002010*        CHECKED ONLY IMPLICITLY, VIA THE READ/AT-END CLAUSE IN   00002010
002020*        020-READ-JOINREQ - NO EXPLICIT STATUS TEST ON OPEN.      00002020
002030     03  WS-JOINREQ-STATUS           PIC X(2) VALUE SPACES.       00002030
002040*        TESTED AFTER EVERY READ/REWRITE AGAINST ADMSTR FOR       00002040
002050*        DISPLAY PURPOSES ONLY - NEVER BRANCHED ON DIRECTLY.      00002050
002060     03  WS-ADMSTR-STATUS            PIC X(2) VALUE SPACES.       00002060
002070*        TESTED ONLY AT OPEN TIME, FOR THE EMPTY-FILE CASE.       00002070
002080     03  WS-USRMSTR-STATUS           PIC X(2) VALUE SPACES.       00002080
002090*        NOT EXPLICITLY TESTED - THE AT-END CLAUSE ON THE         00002090
002100*        HISTORY SCAN READ HANDLES END OF FILE DIRECTLY.          00002100
002110     03  WS-ADHIST-STATUS            PIC X(2) VALUE SPACES.       00002110
002120*        NOT EXPLICITLY TESTED - A FAILED WRITE TO EITHER OF      00002120
002130*        THESE TWO OUTPUT EXTRACTS WOULD HAVE TO BE CAUGHT BY A   00002130
002140*        LATER JOB STEP READING THE RESULTING FILE.               00002140
002150     03  WS-PAYOUT-STATUS            PIC X(2) VALUE SPACES.       00002150
002160     03  WS-JNSUMRPT-STATUS          PIC X(2) VALUE SPACES.       00002160
002170    03  FILLER                      PIC X(02) VALUE SPACES.       00002170
002180                                                                  00002180
002190*    ONE SWITCH PER GATE PLUS THE TWO END-OF-FILE SWITCHES.       00002190
002200*    ALL FIVE ARE RESET AT THE TOP OF 200-PROCESS-JOIN-REQUEST    00002200
002210*    SO THE PRIOR REQUEST'S RESULT NEVER SURVIVES INTO THIS ONE.  00002210
002220 01  WS-SWITCHES.                                                 00002220
002230     03  WS-JOINREQ-EOF-SW           PIC X VALUE 'N'.             00002230
002240         88  JOINREQ-AT-EOF          VALUE 'Y'.                   00002240
002250*        TRIPPED BY 221-SCAN-ONE-HIST-RECORD DURING THE PER-      00002250
002260*        REQUEST HISTORY SCAN IN 220-LOAD-USER-HISTORY.           00002260
002270     03  WS-ADHIST-SCAN-EOF-SW       PIC X VALUE 'N'.             00002270
002280         88  ADHIST-SCAN-AT-EOF      VALUE 'Y'.                   00002280
002290*        GATE 1 - DOES THE AD-ID ON THE REQUEST EXIST ON ADMSTR.  00002290
002300     03  WS-AD-FOUND-SW              PIC X VALUE 'N'.             00002300
002310         88  WS-AD-WAS-FOUND         VALUE 'Y'.                   00002310
002320*        GATE 2 - DOES THE USER'S HISTORY SATISFY THE AD'S JOIN   00002320
002330*        CONDITION.  SET BY 230-EVALUATE-CONDITION.               00002330
002340     03  WS-COND-SATISFIED-SW        PIC X VALUE 'N'.             00002340
002350         88  WS-COND-IS-SATISFIED    VALUE 'Y'.                   00002350
002360*        GATE 3 - DOES THE AD STILL HAVE JOIN SLOTS LEFT.  SET    00002360
002370*        BY 240-CHECK-QUOTA AGAINST THE FRESHLY-READ AD-MASTER.   00002370
002380     03  WS-QUOTA-OK-SW              PIC X VALUE 'N'.             00002380
002390         88  WS-QUOTA-IS-OK          VALUE 'Y'.                   00002390
002400    03  FILLER                      PIC X(01) VALUE SPACE.        00002400
002410                                                                  00002410
002420*    WS-USER-RRN IS THE RELATIVE KEY FOR USRMSTR.  IT IS NEVER    00002420
002430*    CHANGED FROM ITS INITIAL VALUE OF 1 BECAUSE THIS PROGRAM     00002430
002440*    NEVER ACTUALLY READS THE USER-MASTER RECORD - THE SELECT     00002440
002450*    CLAUSE REQUIRES A RELATIVE KEY EVEN SO.  WS-AD-RRN, BY       00002450
002460*    CONTRAST, IS RESET FOR EVERY REQUEST AND IS CARRIED AS ITS   00002460
002470*    OWN 77-LEVEL ITEM - SEE BELOW.                               00002470
002480 01  WS-RRN-FIELDS.                                               00002480
002490     03  WS-USER-RRN                 PIC 9(9) COMP VALUE 1.       00002490
002500    03  FILLER                      PIC X(05) VALUE SPACES.       00002500
002510                                                                  00002510
002520*    PR-1294 - WS-AD-RRN IS THE RELATIVE KEY FOR THE AD-MASTER    00002520
002530*    LOOKUP IN 210-LOOKUP-AD AND THE REWRITE IN 250-POST-JOIN.    00002530
002540*    A SCRATCH SUBSCRIPT, NOT A RECORD FIELD, SO IT IS CARRIED    00002540
002550*    HERE AS A STANDALONE 77-LEVEL ITEM.                          00002550
002560 77  WS-AD-RRN                       PIC 9(9) COMP.               00002560
002570                                                                  00002570
002580*    RUN TOTALS FOR THE SIX CONTROL-TOTAL LINES WRITTEN BY        00002580
002590*    800-WRITE-CONTROL-TOTALS AT END OF RUN.                      00002590
002600 01  WS-COUNTERS.                                                 00002600
002610*        BUMPED BY 020-READ-JOINREQ FOR EVERY RECORD READ.        00002610
002620     03  WS-REQ-READ                 PIC 9(9) COMP VALUE 0.       00002620
002630*        BUMPED BY 200-PROCESS-JOIN-REQUEST WHEN ALL THREE        00002630
002640*        GATES CLEAR.                                             00002640
002650     03  WS-REQ-ACCEPTED             PIC 9(9) COMP VALUE 0.       00002650
002660*        BUMPED ON A GATE 1 FAILURE - AD-ID NOT ON ADMSTR.        00002660
002670     03  WS-REQ-REJ-NOTFOUND         PIC 9(9) COMP VALUE 0.       00002670
002680*        BUMPED ON A GATE 2 FAILURE - JOIN CONDITION NOT MET.     00002680
002690     03  WS-REQ-REJ-NOTSATISFIED     PIC 9(9) COMP VALUE 0.       00002690
002700*        BUMPED ON A GATE 3 FAILURE - NO JOIN SLOTS REMAINING.    00002700
002710     03  WS-REQ-REJ-NOSLOTS          PIC 9(9) COMP VALUE 0.       00002710
002720*        ELEVEN DIGITS, NOT NINE, SINCE THIS IS A RUNNING SUM OF  00002720
002730*        REWARD-AMOUNT ACROSS THE WHOLE RUN AND CAN EXCEED WHAT   00002730
002740*        A SINGLE AD-REWARD-AMOUNT FIELD HOLDS.                   00002740
002750     03  WS-TOTAL-REWARD-POSTED      PIC 9(11) COMP VALUE 0.      00002750
002760*        SET BY 220-LOAD-USER-HISTORY - TOTAL RECORDS SEEN ON     00002760
002770*        THE HISTORY FILE FOR THE CURRENT REQUEST'S SCAN, ACROSS  00002770
002780*        ALL USERS, NOT JUST THE CURRENT ONE.                     00002780
002790     03  WS-HIST-TOTAL-ON-FILE       PIC 9(9) COMP VALUE 0.       00002790
002800*        COMPUTED FROM WS-HIST-TOTAL-ON-FILE - THE ID THE NEXT    00002800
002810*        POSTED HISTORY RECORD WILL USE, IF ONE POSTS.            00002810
002820     03  WS-NEXT-HIST-ID             PIC 9(9) COMP VALUE 0.       00002820
002830    03  FILLER                      PIC X(04) VALUE SPACES.       00002830
002840                                                                  00002840
002850*    WS-HIST-COUNT AND WS-HIST-AD-ID-TAB TOGETHER ARE THE         00002850
002860*    SCRATCH TABLE REBUILT FROM ZERO BY 220-LOAD-USER-HISTORY     00002860
002870*    FOR EVERY SINGLE REQUEST - NOTHING HERE SURVIVES FROM ONE    00002870
002880*    REQUEST TO THE NEXT.                                         00002880
002890*    WS-HIST-AD-ID-TAB HOLDS, FOR THE USER ON THE CURRENT         00002890
002900*    REQUEST, EVERY AD-ID THAT USER HAS EVER JOINED, LOADED       00002900
002910*    FRESH BY 220-LOAD-USER-HISTORY BEFORE EACH CONDITION CHECK.  00002910
002920*    500 ENTRIES IS THE SHOP'S STANDING LIMIT ON HOW MANY PRIOR   00002920
002930*    JOINS ONE USER CAN HAVE AND STILL BE EVALUATED BY THIS RUN;  00002930
002940*    A USER PAST THAT LIMIT SIMPLY STOPS ACCUMULATING NEW TABLE   00002940
002950*    ENTRIES (SEE 221-SCAN-ONE-HIST-RECORD) BUT THE TOTAL COUNT   00002950
002960*    ON FILE IS STILL TRACKED SEPARATELY.                         00002960
002970 01  WS-HIST-TABLE.                                               00002970
002980     03  WS-HIST-COUNT               PIC 9(5) COMP VALUE 0.       00002980
002990     03  WS-HIST-AD-ID-TAB OCCURS 500 TIMES                       00002990
003000                           INDEXED BY WS-HIST-IDX                 00003000
003010                           PIC 9(9) COMP.                         00003010
003020    03  FILLER                      PIC X(04) VALUE SPACES.       00003020
003030                                                                  00003030
003040*    WORKING-STORAGE COPY OF THE HISTORY LAYOUT - BUILT HERE,     00003040
003050*    THEN MOVED TO THE FD RECORD AND WRITTEN (SEE 250-POST-JOIN). 00003050
003060*    THE :TAG: REPLACEMENT GIVES THIS COPY OF THE LAYOUT A        00003060
003070*    DIFFERENT 01-LEVEL NAME (WS-HIST-REC) THAN THE FD COPY OF    00003070
003080*    THE SAME BOOK (HIST-REC) SO THE TWO NEVER COLLIDE IN THE     00003080
003090*    SAME WORKING-STORAGE/FILE SECTION PAIR.                      00003090
003100 COPY HISTCPY REPLACING ==:TAG:== BY ==WS-HIST-REC==.             00003100
003110                                                                  00003110
003120*    ONE OF ACCEPTED / AD-NOT-FOUND / COND-NOT-SATISFIED /        00003120
003130*    NO-REMAINING-SLOTS, SET BY 200-PROCESS-JOIN-REQUEST AND      00003130
003140*    CARRIED STRAIGHT THROUGH TO THE DETAIL LINE FOR THIS         00003140
003150*    REQUEST - THE REPORT NEVER SHOWS A REASON THIS PROGRAM       00003150
003160*    DID NOT ITSELF SET.                                          00003160
003170 01  WS-STATUS-TEXT                  PIC X(20) VALUE SPACES.      00003170
003180                                                                  00003180
003190*    ONE ROW OF THE JOIN-POSTING-SUMMARY REPORT BODY.             00003190
003200*    JD-REWARD IS ZERO FOR ANY REQUEST THAT DID NOT POST.         00003200
003210 01  WS-JNSUM-DETAIL-LINE.                                        00003210
003220     03  FILLER                      PIC X(04) VALUE SPACES.      00003220
003230*        THE AD-ID NAMED ON THE REQUEST - PRINTED EVEN WHEN THE   00003230
003240*        LOOKUP FAILED, SO THE OPERATOR CAN SEE WHICH AD-ID WAS   00003240
003250*        BAD.                                                     00003250
003260     03  JD-AD-ID                    PIC 9(9).                    00003260
003270     03  FILLER                      PIC X(04) VALUE SPACES.      00003270
003280*        THE USER-ID NAMED ON THE REQUEST.                        00003280
003290     03  JD-USER-ID                  PIC 9(9).                    00003290
003300     03  FILLER                      PIC X(04) VALUE SPACES.      00003300
003310*        ONE OF ACCEPTED / AD-NOT-FOUND / COND-NOT-SATISFIED /    00003310
003320*        NO-REMAINING-SLOTS - SEE WS-STATUS-TEXT ABOVE.           00003320
003330     03  JD-STATUS                   PIC X(20).                   00003330
003340     03  FILLER                      PIC X(04) VALUE SPACES.      00003340
003350*        EDITED WITH A LEADING-ZERO SUPPRESS AND COMMA, SINCE     00003350
003360*        THIS IS A PRINT LINE AND NOT A FIELD ANYTHING REWRITES   00003360
003370*        OR RE-READS.                                             00003370
003380     03  JD-REWARD                   PIC Z,ZZZ,ZZ9.               00003380
003390     03  FILLER                      PIC X(28) VALUE SPACES.      00003390
003400                                                                  00003400
003410*    ONE TRAILING CONTROL-TOTAL LINE, WRITTEN SIX TIMES BY        00003410
003420*    800-WRITE-CONTROL-TOTALS WITH A DIFFERENT LABEL/VALUE EACH   00003420
003430*    TIME.                                                        00003430
003440 01  WS-JNSUM-TOTAL-LINE.                                         00003440
003450     03  FILLER                      PIC X(04) VALUE SPACES.      00003450
003460*        FORTY BYTES IS WIDE ENOUGH FOR THE LONGEST LABEL IN      00003460
003470*        800-WRITE-CONTROL-TOTALS WITH ROOM TO SPARE.             00003470
003480     03  JT-LABEL                    PIC X(40).                   00003480
003490*        EDITED FOR DISPLAY - SEE WS-JNSUM-TOTAL-REDEF BELOW FOR  00003490
003500*        THE PLAIN NUMERIC VIEW USED TO COMPUTE INTO THIS FIELD.  00003500
003510     03  JT-VALUE                    PIC ZZZ,ZZZ,ZZ9.             00003510
003520     03  FILLER                      PIC X(36) VALUE SPACES.      00003520
003530                                                                  00003530
003540*    REDEFINE OF THE TOTAL-LINE NUMERIC FIELD AS A PLAIN COMP     00003540
003550*    ACCUMULATOR SO 800-WRITE-CONTROL-TOTALS CAN COMPUTE INTO IT  00003550
003560*    BEFORE THE EDITED PICTURE IS RE-ESTABLISHED BY THE NEXT MOVE.00003560
003570*    THE TWO LEADING/TRAILING FILLER ITEMS EXIST ONLY TO KEEP     00003570
003580*    THIS REDEFINE BYTE-FOR-BYTE THE SAME SIZE AS THE RECORD IT   00003580
003590*    REDEFINES - THEY ARE NEVER REFERENCED.                       00003590
003600 01  WS-JNSUM-TOTAL-REDEF REDEFINES WS-JNSUM-TOTAL-LINE.          00003600
003610     03  FILLER                      PIC X(04).                   00003610
003620     03  FILLER                      PIC X(40).                   00003620
003630     03  WS-TOTAL-NUMERIC-VIEW       PIC 9(11).                   00003630
003640     03  FILLER                      PIC X(36).                   00003640
003650                                                                  00003650
003660 PROCEDURE DIVISION.                                              00003660
003670                                                                  00003670
003680*    DRIVING PARAGRAPH - OPEN, PRIME THE READ, PROCESS UNTIL      00003680
003690*    END OF THE REQUEST FILE, THEN WRITE THE CONTROL TOTALS AND   00003690
003700*    CLOSE.  200-PROCESS-JOIN-REQUEST IS PERFORMED THRU ITS OWN   00003700
003710*    EXIT PARAGRAPH SO THE GO TO STATEMENTS INSIDE IT STAY        00003710
003720*    WITHIN THE RANGE BEING PERFORMED.                            00003720
003730 000-MAIN-RTN.                                                    00003730
003740     PERFORM 010-OPEN-FILES.                                      00003740
003750*        PRIME THE LOOP BELOW - WITHOUT THIS CALL JOINREQ-AT-EOF  00003750
003760*        WOULD BE TESTED AGAINST A SWITCH THAT HAS NEVER BEEN     00003760
003770*        SET FOR THIS RUN.                                        00003770
003780     PERFORM 020-READ-JOINREQ.                                    00003780
003790     PERFORM 200-PROCESS-JOIN-REQUEST THRU 200-EXIT               00003790
003800         UNTIL JOINREQ-AT-EOF.                                    00003800
003810*        UNLIKE ADMAINT, THIS PROGRAM DOES NOT DISPLAY ITS        00003810
003820*        COUNTS TO THE OPERATOR - THE SAME SIX FIGURES GO OUT     00003820
003830*        ON THE JOIN-POSTING-SUMMARY REPORT INSTEAD.              00003830
003840     PERFORM 800-WRITE-CONTROL-TOTALS.                            00003840
003850     PERFORM 900-CLOSE-FILES.                                     00003850
003860     GOBACK.                                                      00003860
003870                                                                  00003870
003880*    OPENS ALL SIX FILES.  USRMSTR GETS THE SAME OPEN-OUTPUT/     00003880
003890*    CLOSE/OPEN-I-O TREATMENT AS ADMSTR DOES IN ADMAINT, FOR THE  00003890
003900*    SAME REASON - A FIRST-EVER RUN MAY FIND IT EMPTY.  PAYOUT    00003900
003910*    AND JNSUMRPT ARE OPENED OUTPUT SINCE BOTH ARE BUILT FRESH    00003910
003920*    EVERY RUN.                                                   00003920
003930 010-OPEN-FILES.                                                  00003930
003940*        THE REQUEST FILE IS READ ONLY - NOTHING IS EVER          00003940
003950*        REWRITTEN TO JOINREQ.                                    00003950
003960     OPEN INPUT  JOINREQ.                                         00003960
003970*        ADMSTR IS I-O SINCE A POSTED JOIN REWRITES AD-JOIN-      00003970
003980*        COUNT IN PLACE.                                          00003980
003990     OPEN I-O    ADMSTR.                                          00003990
004000*        USRMSTR IS OPENED I-O ONLY TO SATISFY THE RELATIVE       00004000
004010*        ORGANIZATION CLAUSE - SEE THE NOTE AT ITS FD ABOVE.      00004010
004020     OPEN I-O    USRMSTR.                                         00004020
004030     IF WS-USRMSTR-STATUS = '05' OR WS-USRMSTR-STATUS = '35'      00004030
004040         OPEN OUTPUT USRMSTR                                      00004040
004050         CLOSE USRMSTR                                            00004050
004060         OPEN I-O USRMSTR                                         00004060
004070     END-IF.                                                      00004070
004080*        PAYOUT AND JNSUMRPT ARE BOTH REBUILT FROM SCRATCH        00004080
004090*        EVERY RUN - NEITHER IS EVER APPENDED TO.                 00004090
004100     OPEN OUTPUT PAYOUT.                                          00004100
004110     OPEN OUTPUT JNSUMRPT.                                        00004110
004120                                                                  00004120
004130*    READS ONE REQUEST AND COUNTS IT.  PRIMES THE LOOP IN         00004130
004140*    000-MAIN-RTN AND IS CALLED AGAIN AT THE BOTTOM OF EVERY      00004140
004150*    REQUEST FROM 200-EXIT.                                       00004150
004160 020-READ-JOINREQ.                                                00004160
004170     READ JOINREQ                                                 00004170
004180         AT END MOVE 'Y' TO WS-JOINREQ-EOF-SW                     00004180
004190     END-READ.                                                    00004190
004200     IF NOT JOINREQ-AT-EOF                                        00004200
004210         ADD 1 TO WS-REQ-READ                                     00004210
004220     END-IF.                                                      00004220
004230                                                                  00004230
004240*    PR-1294 - THE THREE GATES IN ORDER, EACH ONE A GO TO         00004240
004250*    200-EXIT SHORT-CIRCUIT ON FAILURE.  A REQUEST                00004250
004260*    THAT CLEARS ALL THREE FALLS THROUGH TO THE POST-JOIN CALL    00004260
004270*    AT THE BOTTOM RATHER THAN BRANCHING AWAY EARLY.  CALLED AS   00004270
004280*    A PERFORM ... THRU FROM 000-MAIN-RTN SO THE EXIT PARAGRAPH   00004280
004290*    BELOW IS INSIDE THE PERFORMED RANGE.                         00004290
004300 200-PROCESS-JOIN-REQUEST.                                        00004300
004310     MOVE 'N' TO WS-AD-FOUND-SW.                                  00004310
004320     MOVE 'N' TO WS-COND-SATISFIED-SW.                            00004320
004330     MOVE 'N' TO WS-QUOTA-OK-SW.                                  00004330
004340     MOVE SPACES TO WS-STATUS-TEXT.                               00004340
004350     MOVE 0 TO JD-REWARD IN WS-JNSUM-DETAIL-LINE.                 00004350
004360                                                                  00004360
004370*        GATE 1 - THE AD MUST EXIST.  A REQUEST AGAINST A         00004370
004380*        AD-ID THAT IS NOT ON FILE CANNOT BE EVALUATED ANY        00004380
004390*        FURTHER, SO IT FALLS OUT HERE WITHOUT TOUCHING THE       00004390
004400*        HISTORY SCAN OR THE QUOTA CHECK AT ALL.                  00004400
004410     PERFORM 210-LOOKUP-AD.                                       00004410
004420     IF NOT WS-AD-WAS-FOUND                                       00004420
004430         MOVE 'AD-NOT-FOUND' TO WS-STATUS-TEXT                    00004430
004440         ADD 1 TO WS-REQ-REJ-NOTFOUND                             00004440
004450         GO TO 200-EXIT                                           00004450
004460     END-IF.                                                      00004460
004470                                                                  00004470
004480*        GATE 2 - THE AD'S JOIN CONDITION MUST BE SATISFIED BY    00004480
004490*        THIS USER'S HISTORY.  THE HISTORY IS LOADED FRESH EVERY  00004490
004500*        TIME (PR-1105) SO A JOIN POSTED EARLIER IN THIS SAME     00004500
004510*        RUN FOR THIS SAME USER IS ALREADY VISIBLE HERE.          00004510
004520     PERFORM 220-LOAD-USER-HISTORY.                               00004520
004530     PERFORM 230-EVALUATE-CONDITION.                              00004530
004540     IF NOT WS-COND-IS-SATISFIED                                  00004540
004550         MOVE 'COND-NOT-SATISFIED' TO WS-STATUS-TEXT              00004550
004560         ADD 1 TO WS-REQ-REJ-NOTSATISFIED                         00004560
004570         GO TO 200-EXIT                                           00004570
004580     END-IF.                                                      00004580
004590                                                                  00004590
004600*        GATE 3 - THE AD MUST STILL HAVE AT LEAST ONE JOIN SLOT   00004600
004610*        LEFT.  AD-JOIN-COUNT WAS JUST RE-READ BY 210-LOOKUP-AD   00004610
004620*        ABOVE, SO A SLOT CONSUMED BY AN EARLIER REQUEST IN THIS  00004620
004630*        SAME RUN (POC-0204) IS REFLECTED HERE TOO.               00004630
004640     PERFORM 240-CHECK-QUOTA.                                     00004640
004650     IF NOT WS-QUOTA-IS-OK                                        00004650
004660         MOVE 'NO-REMAINING-SLOTS' TO WS-STATUS-TEXT              00004660
004670         ADD 1 TO WS-REQ-REJ-NOSLOTS                              00004670
004680         GO TO 200-EXIT                                           00004680
004690     END-IF.                                                      00004690
004700                                                                  00004700
004710*        ALL THREE GATES CLEARED - POST THE JOIN.                 00004710
004720     PERFORM 250-POST-JOIN.                                       00004720
004730     MOVE 'ACCEPTED' TO WS-STATUS-TEXT.                           00004730
004740     ADD 1 TO WS-REQ-ACCEPTED.                                    00004740
004750                                                                  00004750
004760*    EVERY PATH ABOVE, WHETHER IT FELL OUT EARLY OR RAN ALL THE   00004760
004770*    WAY THROUGH, REJOINS HERE TO WRITE THE DETAIL LINE AND       00004770
004780*    ADVANCE TO THE NEXT REQUEST.                                 00004780
004790 200-EXIT.                                                        00004790
004800     PERFORM 700-WRITE-DETAIL-LINE.                               00004800
004810     PERFORM 020-READ-JOINREQ.                                    00004810
004820                                                                  00004820
004830*    READS THE AD-MASTER RECORD NAMED ON THE REQUEST.  AN         00004830
004840*    INVALID KEY HERE JUST MEANS THE AD-ID DOES NOT EXIST - NOT   00004840
004850*    AN ERROR CONDITION WORTH A DISPLAY, SINCE GATE 1 IN          00004850
004860*    200-PROCESS-JOIN-REQUEST HANDLES IT AS A NORMAL REJECT.      00004860
004870 210-LOOKUP-AD.                                                   00004870
004880     MOVE REQ-AD-ID TO WS-AD-RRN.                                 00004880
004890     READ ADMSTR                                                  00004890
004900         INVALID KEY                                              00004900
004910             MOVE 'N' TO WS-AD-FOUND-SW                           00004910
004920         NOT INVALID KEY                                          00004920
004930             MOVE 'Y' TO WS-AD-FOUND-SW                           00004930
004940     END-READ.                                                    00004940
004950                                                                  00004950
004960*    PR-1293 - SCAN DRIVES 221- ONE RECORD AT A TIME BELOW.       00004960
004970*    ADHIST IS RE-OPENED INPUT HERE AND CLOSED AT THE BOTTOM OF   00004970
004980*    THIS PARAGRAPH SO EVERY REQUEST SEES THE FILE AS IT STANDS   00004980
004990*    AT THAT MOMENT, INCLUDING ANY ENTRY 250-POST-JOIN APPENDED   00004990
005000*    FOR AN EARLIER REQUEST THIS RUN.                             00005000
005010 220-LOAD-USER-HISTORY.                                           00005010
005020     MOVE 0 TO WS-HIST-COUNT.                                     00005020
005030     MOVE 0 TO WS-HIST-TOTAL-ON-FILE.                             00005030
005040     MOVE 'N' TO WS-ADHIST-SCAN-EOF-SW.                           00005040
005050     OPEN INPUT ADHIST.                                           00005050
005060     PERFORM 221-SCAN-ONE-HIST-RECORD                             00005060
005070         UNTIL ADHIST-SCAN-AT-EOF.                                00005070
005080     CLOSE ADHIST.                                                00005080
005090*        THE NEXT HISTORY-ID IS ONE MORE THAN THE COUNT OF        00005090
005100*        ENTRIES SEEN ON THIS SCAN, THE SAME HIGH-WATER-MARK-BY-  00005100
005110*        COUNT TECHNIQUE ADMAINT USES FOR THE NEXT AD-ID.         00005110
005120     COMPUTE WS-NEXT-HIST-ID = WS-HIST-TOTAL-ON-FILE + 1.         00005120
005130                                                                  00005130
005140*    READS ONE HISTORY RECORD.  IF IT BELONGS TO THE USER ON      00005140
005150*    THE CURRENT REQUEST, ITS AD-ID IS ADDED TO WS-HIST-AD-ID-    00005150
005160*    TAB FOR THE CONDITION CHECKS BELOW - BUT ONLY UP TO THE      00005160
005170*    500-ENTRY TABLE LIMIT.  WS-HIST-TOTAL-ON-FILE COUNTS EVERY   00005170
005180*    RECORD ON THE FILE REGARDLESS OF OWNER, SINCE IT FEEDS THE   00005180
005190*    NEXT-HISTORY-ID COMPUTATION ABOVE, NOT THE CONDITION CHECK.  00005190
005200 221-SCAN-ONE-HIST-RECORD.                                        00005200
005210     READ ADHIST                                                  00005210
005220         AT END                                                   00005220
005230             MOVE 'Y' TO WS-ADHIST-SCAN-EOF-SW                    00005230
005240         NOT AT END                                               00005240
005250             ADD 1 TO WS-HIST-TOTAL-ON-FILE                       00005250
005260             IF HIST-USER-ID = REQ-USER-ID                        00005260
005270                 AND WS-HIST-COUNT < 500                          00005270
005280                 ADD 1 TO WS-HIST-COUNT                           00005280
005290                 MOVE HIST-AD-ID                                  00005290
005300                     TO WS-HIST-AD-ID-TAB(WS-HIST-COUNT)          00005300
005310             END-IF                                               00005310
005320     END-READ.                                                    00005320
005330                                                                  00005330
005340*    DISPATCHES TO THE RULE FOR THE AD'S JOIN CONDITION TYPE.     00005340
005350*    AD-COND-IS-FIRST-JOIN / AD-COND-IS-COUNT-OVER / AD-COND-IS-  00005350
005360*    SPECIFIC-AD ARE 88-LEVELS DEFINED IN ADMSTCPY AGAINST THE    00005360
005370*    SAME CONDITION-TYPE FIELD ADMAINT EDITS AT CREATE TIME - A   00005370
005380*    CONDITION TYPE THAT REACHES THIS PROGRAM IS ALREADY KNOWN    00005380
005390*    VALID, BUT WHEN OTHER IS STILL HANDLED DEFENSIVELY.          00005390
005400 230-EVALUATE-CONDITION.                                          00005400
005410     EVALUATE TRUE                                                00005410
005420*            NO HISTORY AT ALL REQUIRED - SEE 231- BELOW.         00005420
005430         WHEN AD-COND-IS-FIRST-JOIN                               00005430
005440             PERFORM 231-EVAL-FIRST-JOIN                          00005440
005450*            A MINIMUM PRIOR-JOIN COUNT REQUIRED - SEE 232-.      00005450
005460         WHEN AD-COND-IS-COUNT-OVER                               00005460
005470             PERFORM 232-EVAL-COUNT-OVER                          00005470
005480*            A SPECIFIC PRIOR AD-ID REQUIRED - SEE 233-/234-.     00005480
005490         WHEN AD-COND-IS-SPECIFIC-AD                              00005490
005500             PERFORM 233-EVAL-SPECIFIC-AD-ID                      00005500
005510*            SHOULD NEVER HAPPEN FOR A CONDITION TYPE THAT        00005510
005520*            PASSED ADMAINT'S CREATE-TIME EDIT, BUT A CONDITION   00005520
005530*            TYPE THIS PROGRAM DOES NOT RECOGNIZE IS NEVER        00005530
005540*            TREATED AS SATISFIED.                                00005540
005550         WHEN OTHER                                               00005550
005560             MOVE 'N' TO WS-COND-SATISFIED-SW                     00005560
005570     END-EVALUATE.                                                00005570
005580                                                                  00005580
005590*    FIRST-JOIN IS SATISFIED ONLY WHEN THE USER HAS NEVER         00005590
005600*    JOINED ANY AD BEFORE - WS-HIST-COUNT OF ZERO MEANS THE       00005600
005610*    HISTORY SCAN ABOVE FOUND NOTHING FOR THIS USER AT ALL.       00005610
005620 231-EVAL-FIRST-JOIN.                                             00005620
005630     IF WS-HIST-COUNT = 0                                         00005630
005640         MOVE 'Y' TO WS-COND-SATISFIED-SW                         00005640
005650     ELSE                                                         00005650
005660         MOVE 'N' TO WS-COND-SATISFIED-SW                         00005660
005670     END-IF.                                                      00005670
005680                                                                  00005680
005690*    232-EVAL-COUNT-OVER AND 231-EVAL-FIRST-JOIN ARE BOTH SMALL   00005690
005700*    ENOUGH TO INLINE, BUT ARE KEPT AS SEPARATE PARAGRAPHS TO     00005700
005710*    MATCH THE ONE-RULE-PER-PARAGRAPH SHAPE OF 233-/234- BELOW,   00005710
005720*    WHICH GENUINELY NEEDS THE SPLIT FOR ITS VARYING LOOP.        00005720
005730*    COUNT-OVER IS SATISFIED ONCE THE USER'S TOTAL PRIOR JOIN     00005730
005740*    COUNT REACHES THE AD'S THRESHOLD.  A THRESHOLD OF ZERO OR    00005740
005750*    LESS IS TREATED AS MISCONFIGURED AND NEVER SATISFIED, EVEN   00005750
005760*    THOUGH ADMAINT SHOULD HAVE REJECTED SUCH A THRESHOLD AT      00005760
005770*    CREATE TIME.                                                 00005770
005780 232-EVAL-COUNT-OVER.                                             00005780
005790     IF AD-COND-JOIN-COUNT-THRESHOLD NOT > 0                      00005790
005800         MOVE 'N' TO WS-COND-SATISFIED-SW                         00005800
005810     ELSE                                                         00005810
005820         IF WS-HIST-COUNT NOT < AD-COND-JOIN-COUNT-THRESHOLD      00005820
005830             MOVE 'Y' TO WS-COND-SATISFIED-SW                     00005830
005840         ELSE                                                     00005840
005850             MOVE 'N' TO WS-COND-SATISFIED-SW                     00005850
005860         END-IF                                                   00005860
005870     END-IF.                                                      00005870
005880                                                                  00005880
005890*    PR-1293 - SCAN DRIVES 234- ONE TABLE ENTRY AT A TIME BELOW.  00005890
005900*    SPECIFIC-AD-ID IS SATISFIED WHEN THE REQUIRED AD-ID SHOWS    00005900
005910*    UP ANYWHERE IN THIS USER'S HISTORY TABLE.  A REQUIRED-AD-ID  00005910
005920*    OF ZERO MEANS THE CONDITION WAS NEVER CONFIGURED PROPERLY    00005920
005930*    AND IS TREATED AS UNSATISFIABLE WITHOUT EVEN SEARCHING.      00005930
005940 233-EVAL-SPECIFIC-AD-ID.                                         00005940
005950     MOVE 'N' TO WS-COND-SATISFIED-SW.                            00005950
005960     IF AD-COND-REQUIRED-AD-ID NOT = 0                            00005960
005970         PERFORM 234-SCAN-HIST-TAB-ENTRY                          00005970
005980             VARYING WS-HIST-IDX FROM 1 BY 1                      00005980
005990             UNTIL WS-HIST-IDX > WS-HIST-COUNT                    00005990
006000     END-IF.                                                      00006000
006010                                                                  00006010
006020*    COMPARES ONE TABLE ENTRY TO THE REQUIRED AD-ID.  ONCE SET    00006020
006030*    TO 'Y' THE SWITCH IS NOT RESET - THE VARYING LOOP ABOVE      00006030
006040*    KEEPS RUNNING TO THE END OF THE TABLE EVEN AFTER A MATCH,    00006040
006050*    WHICH IS HARMLESS SINCE A SECOND MATCH CAN ONLY SET THE      00006050
006060*    SAME SWITCH TO THE SAME VALUE AGAIN.                         00006060
006070 234-SCAN-HIST-TAB-ENTRY.                                         00006070
006080     IF WS-HIST-AD-ID-TAB(WS-HIST-IDX)                            00006080
006090        = AD-COND-REQUIRED-AD-ID                                  00006090
006100         MOVE 'Y' TO WS-COND-SATISFIED-SW                         00006100
006110     END-IF.                                                      00006110
006120                                                                  00006120
006130*    THE QUOTA GATE - SIMPLY WHETHER AD-JOIN-COUNT, AS JUST       00006130
006140*    RE-READ FROM ADMSTR BY 210-LOOKUP-AD, IS STILL ABOVE ZERO.   00006140
006150 240-CHECK-QUOTA.                                                 00006150
006160     IF AD-JOIN-COUNT > 0                                         00006160
006170         MOVE 'Y' TO WS-QUOTA-OK-SW                               00006170
006180     ELSE                                                         00006180
006190         MOVE 'N' TO WS-QUOTA-OK-SW                               00006190
006200     END-IF.                                                      00006200
006210                                                                  00006210
006220*    POSTS THE JOIN - DECREMENTS THE QUOTA ON THE MASTER,         00006220
006230*    APPENDS A HISTORY RECORD, WRITES THE REWARD-PAYOUT           00006230
006240*    EXTRACT, AND ROLLS THE REWARD INTO THE RUN TOTAL AND ONTO    00006240
006250*    THE DETAIL LINE FOR THIS REQUEST.  NOTHING BELOW THIS POINT  00006250
006260*    IS EVER UNDONE - A FAILURE PARTWAY THROUGH (FOR EXAMPLE AN   00006260
006270*    INVALID-KEY REWRITE) IS LOGGED BUT DOES NOT STOP THE REST    00006270
006280*    OF THE PARAGRAPH FROM RUNNING.                               00006280
006290 250-POST-JOIN.                                                   00006290
006300     SUBTRACT 1 FROM AD-JOIN-COUNT.                               00006300
006310     REWRITE AD-MASTER-REC                                        00006310
006320         INVALID KEY                                              00006320
006330             DISPLAY 'ADJOIN - REWRITE FAILED FOR AD-ID: '        00006330
006340                     WS-AD-RRN ' RC: ' WS-ADMSTR-STATUS           00006340
006350     END-REWRITE.                                                 00006350
006360                                                                  00006360
006370*        BUILD THE HISTORY ENTRY IN WORKING STORAGE FIRST, THEN   00006370
006380*        MOVE IT TO THE FD RECORD FOR THE WRITE - KEEPS THE       00006380
006390*        FIELD-BY-FIELD ASSIGNMENT SEPARATE FROM THE I-O.         00006390
006400*        HIST-ID IS THE COUNT-DERIVED ID COMPUTED BY              00006400
006410*        220-LOAD-USER-HISTORY, NOT ANYTHING CARRIED ON THE       00006410
006420*        REQUEST ITSELF.                                          00006420
006430     MOVE WS-NEXT-HIST-ID         TO HIST-ID OF WS-HIST-REC.      00006430
006440*        THE REQUESTING USER AND THE AD JUST JOINED.              00006440
006450     MOVE REQ-USER-ID             TO HIST-USER-ID OF WS-HIST-REC. 00006450
006460     MOVE REQ-AD-ID               TO HIST-AD-ID OF WS-HIST-REC.   00006460
006470*        AD-NAME IS DENORMALIZED ONTO THE HISTORY RECORD SO       00006470
006480*        ADHISTQ CAN PRINT IT WITHOUT A SEPARATE LOOKUP AGAINST   00006480
006490*        ADMSTR.                                                  00006490
006500     MOVE AD-NAME                 TO HIST-AD-NAME OF WS-HIST-REC. 00006500
006510*        THE REWARD AMOUNT IN EFFECT AT JOIN TIME - IF THE AD'S   00006510
006520*        REWARD AMOUNT IS EVER CHANGED LATER, THIS HISTORY ENTRY  00006520
006530*        STILL SHOWS WHAT WAS ACTUALLY PAID.                      00006530
006540     MOVE AD-REWARD-AMOUNT        TO                              00006540
006550                 HIST-REWARD-AMOUNT OF WS-HIST-REC.               00006550
006560*        THE TIMESTAMP FROM THE INCOMING REQUEST, NOT A RUN-TIME  00006560
006570*        CLOCK READ - THE JOIN IS DATED WHEN THE USER JOINED, NOT 00006570
006580*        WHEN THE BATCH HAPPENED TO PROCESS IT.                   00006580
006590     MOVE REQ-TIMESTAMP           TO HIST-JOINED-AT OF WS-HIST-REC00006590
006600     MOVE WS-HIST-REC             TO HIST-REC.                    00006600
006610     OPEN EXTEND ADHIST.                                          00006610
006620     WRITE HIST-REC.                                              00006620
006630     CLOSE ADHIST.                                                00006630
006640                                                                  00006640
006650     PERFORM 260-WRITE-REWARD-PAYOUT.                             00006650
006660                                                                  00006660
006670     ADD AD-REWARD-AMOUNT TO WS-TOTAL-REWARD-POSTED.              00006670
006680     MOVE AD-REWARD-AMOUNT TO JD-REWARD IN WS-JNSUM-DETAIL-LINE.  00006680
006690                                                                  00006690
006700*    ONE REWARD-PAYOUT EXTRACT LINE, PICKED UP BY THE POINTS      00006700
006710*    SYSTEM ON ITS OWN SCHEDULE - NOT WAITED ON BY THIS RUN.      00006710
006720 260-WRITE-REWARD-PAYOUT.                                         00006720
006730     MOVE REQ-USER-ID      TO PAY-USER-ID.                        00006730
006740     MOVE AD-REWARD-AMOUNT TO PAY-AMOUNT.                         00006740
006750     WRITE REWARD-PAYOUT-REC.                                     00006750
006760                                                                  00006760
006770*    WRITES ONE LINE OF THE JOIN-POSTING-SUMMARY REPORT BODY      00006770
006780*    FOR THE REQUEST JUST DECIDED.  JD-REWARD AND JD-STATUS       00006780
006790*    WERE ALREADY SET BY 200-PROCESS-JOIN-REQUEST / 250-POST-     00006790
006800*    JOIN BEFORE THIS PARAGRAPH IS REACHED.                       00006800
006810 700-WRITE-DETAIL-LINE.                                           00006810
006820*        AD-ID AND USER-ID COME STRAIGHT FROM THE REQUEST -       00006820
006830*        THEY ARE PRINTED EVEN ON A REJECT SO THE OPERATOR CAN    00006830
006840*        TRACE THE LINE BACK TO THE INPUT RECORD THAT CAUSED IT.  00006840
006850     MOVE REQ-AD-ID    TO JD-AD-ID.                               00006850
006860     MOVE REQ-USER-ID  TO JD-USER-ID.                             00006860
006870*        WS-STATUS-TEXT WAS SET BY WHICHEVER BRANCH OF            00006870
006880*        200-PROCESS-JOIN-REQUEST DECIDED THIS REQUEST'S FATE.    00006880
006890     MOVE WS-STATUS-TEXT TO JD-STATUS.                            00006890
006900     MOVE WS-JNSUM-DETAIL-LINE TO JNSUMRPT-REC.                   00006900
006910     WRITE JNSUMRPT-REC.                                          00006910
006920                                                                  00006920
006930*    SIX TRAILING CONTROL-TOTAL LINES.  EACH BLOCK BELOW LOADS    00006930
006940*    A LABEL AND A VALUE INTO THE SAME WORKING-STORAGE AREA,      00006940
006950*    VIEWED THROUGH TWO DIFFERENT REDEFINED LAYOUTS - THE EDITED  00006950
006960*    PICTURE FOR DISPLAY AND THE PLAIN COMP VIEW FOR THE MOVE -   00006960
006970*    THEN WRITES IT AND MOVES ON TO THE NEXT LABEL.               00006970
006980 800-WRITE-CONTROL-TOTALS.                                        00006980
006990*        LINE 1 OF 6 - SHOULD EQUAL ACCEPTED PLUS ALL THREE       00006990
007000*        REJECT TOTALS BELOW, THE SAME CROSS-CHECK ADMAINT'S      00007000
007010*        OPERATOR DISPLAY OFFERS FOR ITS OWN THREE COUNTS.        00007010
007020     MOVE 'TOTAL REQUESTS READ' TO JT-LABEL.                      00007020
007030     MOVE WS-REQ-READ TO WS-TOTAL-NUMERIC-VIEW.                   00007030
007040     MOVE WS-JNSUM-TOTAL-REDEF TO JNSUMRPT-REC.                   00007040
007050     WRITE JNSUMRPT-REC.                                          00007050
007060                                                                  00007060
007070*        LINE 2 OF 6 - REQUESTS THAT CLEARED ALL THREE GATES      00007070
007080*        AND WERE ACTUALLY POSTED BY 250-POST-JOIN.               00007080
007090     MOVE 'TOTAL ACCEPTED' TO JT-LABEL.                           00007090
007100     MOVE WS-REQ-ACCEPTED TO WS-TOTAL-NUMERIC-VIEW.               00007100
007110     MOVE WS-JNSUM-TOTAL-REDEF TO JNSUMRPT-REC.                   00007110
007120     WRITE JNSUMRPT-REC.                                          00007120
007130                                                                  00007130
007140*        LINE 3 OF 6 - GATE 1 FAILURES, AD-ID NOT ON ADMSTR.      00007140
007150     MOVE 'TOTAL REJECTED - AD NOT FOUND' TO JT-LABEL.            00007150
007160     MOVE WS-REQ-REJ-NOTFOUND TO WS-TOTAL-NUMERIC-VIEW.           00007160
007170     MOVE WS-JNSUM-TOTAL-REDEF TO JNSUMRPT-REC.                   00007170
007180     WRITE JNSUMRPT-REC.                                          00007180
007190                                                                  00007190
007200*        LINE 4 OF 6 - GATE 2 FAILURES, JOIN CONDITION NOT MET    00007200
007210*        BY THE USER'S HISTORY.                                   00007210
007220     MOVE 'TOTAL REJECTED - COND NOT SATISFIED' TO JT-LABEL.      00007220
007230     MOVE WS-REQ-REJ-NOTSATISFIED TO WS-TOTAL-NUMERIC-VIEW.       00007230
007240     MOVE WS-JNSUM-TOTAL-REDEF TO JNSUMRPT-REC.                   00007240
007250     WRITE JNSUMRPT-REC.                                          00007250
007260                                                                  00007260
007270*        LINE 5 OF 6 - GATE 3 FAILURES, AD-JOIN-COUNT ALREADY     00007270
007280*        AT ZERO AT THE TIME THIS REQUEST WAS PROCESSED.          00007280
007290     MOVE 'TOTAL REJECTED - NO REMAINING SLOTS' TO JT-LABEL.      00007290
007300     MOVE WS-REQ-REJ-NOSLOTS TO WS-TOTAL-NUMERIC-VIEW.            00007300
007310     MOVE WS-JNSUM-TOTAL-REDEF TO JNSUMRPT-REC.                   00007310
007320     WRITE JNSUMRPT-REC.                                          00007320
007330                                                                  00007330
007340*        LINE 6 OF 6 - SUM OF AD-REWARD-AMOUNT ACROSS EVERY       00007340
007350*        ACCEPTED REQUEST, THE SAME FIGURE THE REWARD-PAYOUT      00007350
007360*        EXTRACT SHOULD FOOT TO WHEN THE POINTS SYSTEM ADDS IT.   00007360
007370     MOVE 'TOTAL REWARD AMOUNT POSTED' TO JT-LABEL.               00007370
007380     MOVE WS-TOTAL-REWARD-POSTED TO WS-TOTAL-NUMERIC-VIEW.        00007380
007390     MOVE WS-JNSUM-TOTAL-REDEF TO JNSUMRPT-REC.                   00007390
007400     WRITE JNSUMRPT-REC.                                          00007400
007410                                                                  00007410
007420*    CLOSES ALL SIX FILES.  NO STATUS CHECK - THE RUN IS ENDING   00007420
007430*    EITHER WAY BY THE TIME THIS PARAGRAPH IS REACHED.            00007430
007440 900-CLOSE-FILES.                                                 00007440
007450*        INPUT FILE FIRST, THEN THE TWO MASTERS, THEN THE TWO     00007450
007460*        OUTPUT EXTRACTS - NO PARTICULAR SIGNIFICANCE TO THE      00007460
007470*        ORDER, IT JUST MATCHES THE ORDER THEY WERE OPENED IN.    00007470
007480     CLOSE JOINREQ.                                               00007480
007490     CLOSE ADMSTR.                                                00007490
007500     CLOSE USRMSTR.                                               00007500
007510     CLOSE PAYOUT.                                                00007510
007520     CLOSE JNSUMRPT.                                              00007520
