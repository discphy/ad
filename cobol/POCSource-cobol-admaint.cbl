000100****************************************************************  00000100
000110*                                                                 00000110
000120*   PROGRAM  :  ADMAINT                                           00000120
000130*   AUTHOR   :  R. HALVERSEN                                      00000130
000140*   INSTALLATION.  COBOL DEVELOPMENT CENTER.                      00000140
000150*   DATE-WRITTEN.  1991-04-08.                                    00000150
000160*   SECURITY.      NON-CONFIDENTIAL.                              00000160
000170*                                                                 00000170
000180*   AD CAMPAIGN MAINTENANCE - VALIDATES AND POSTS ONE OR MORE     00000180
000190*   NEW AD MASTER RECORDS FROM THE ADCRREQ REQUEST FILE.  EACH    00000190
000200*   REQUEST IS CHECKED FOR A DUPLICATE AD NAME, A VALID JOIN      00000200
000210*   CONDITION, AND THE FIELD-LEVEL RULES BELOW BEFORE A NEW       00000210
000220*   AD-ID IS ASSIGNED AND THE MASTER IS WRITTEN.  A REJECTED      00000220
000230*   REQUEST DOES NOT STOP THE RUN - THE NEXT REQUEST IS READ.     00000230
000240*                                                                 00000240
000250*   THE REQUEST FILE CARRIES ONE AD-CREATE ATTEMPT PER RECORD.    00000250
000260*   NOTHING ON THE FILE IS TRUSTED UNTIL IT HAS PASSED EVERY      00000260
000270*   CHECK BELOW - NAME UNIQUENESS, JOIN CONDITION SHAPE, AND      00000270
000280*   THE FIELD RULES IN 400-VALIDATE-FIELDS.  A RUN THAT FINDS     00000280
000290*   NO PRIOR AD-MASTER RECORDS SIMPLY ASSIGNS AD-ID 1 TO THE      00000290
000300*   FIRST ACCEPTED REQUEST.                                       00000300
000310*                                                                 00000310
000320*   MAINTENANCE LOG                                               00000320
000330*   ----------   -----------  ----------   --------------------   00000330
000340*   1991-04-08   R.HALVERSEN  POC-0117     INITIAL BUILD.         00000340
000350*   1993-09-21   R.HALVERSEN  POC-0151     ADDED AD-IMAGE-URL     00000350
000360*                             POC-0151     VALIDATION PASS-THRU.  00000360
000370*   1995-02-14   D.STOUT      POC-0188     ADDED JOIN CONDITION   00000370
000380*                             POC-0188     VALIDITY CHECKS FOR    00000380
000390*                             POC-0188     COUNT-OVER AND         00000390
000400*                             POC-0188     SPECIFIC-AD-ID TYPES.  00000400
000410*   1998-11-03   M.WATTS      Y2K-0042     WIDENED PERIOD DATES   00000410
000420*                             Y2K-0042     TO 9(8) CENTURY-SAFE   00000420
000430*                             Y2K-0042     FORMAT THROUGHOUT.     00000430
000440*   1999-06-30   M.WATTS      Y2K-0061     YEAR 2000 SIGN-OFF -   00000440
000450*                             Y2K-0061     RETESTED PERIOD EDITS  00000450
000460*                             Y2K-0061     ACROSS CENTURY ROLL.   00000460
000470*   2003-07-09   L.OKAFOR     PR-1104      NEXT-AD-ID NOW DERIVED 00000470
000480*                             PR-1104      FROM THE SCAN COUNT    00000480
000490*                             PR-1104      INSTEAD OF A STORED    00000490
000500*                             PR-1104      HIGH-WATER MARK.       00000500
000510*   2011-01-18   L.OKAFOR     PR-1288      REJECT MESSAGES MOVED  00000510
000520*                             PR-1288      TO MATCH THE WORDING   00000520
000530*                             PR-1288      USED BY THE ORIGINAL   00000530
000540*                             PR-1288      ON-LINE AD SERVICE.    00000540
000550*   2011-02-02   L.OKAFOR     PR-1293      SPLIT THE DUPLICATE-   00000550
000560*                             PR-1293      NAME SCAN OUT INTO ITS 00000560
000570*                             PR-1293      OWN PARAGRAPH SO THE   00000570
000580*                             PR-1293      PER-RECORD READ STANDS 00000580
000590*                             PR-1293      ALONE UNDER PERFORM.   00000590
000600*   2011-03-15   L.OKAFOR     PR-1294      400-VALIDATE-FIELDS    00000600
000610*                             PR-1294      REWORKED TO FALL OUT   00000610
000620*                             PR-1294      THROUGH 400-EXIT ON    00000620
000630*                             PR-1294      THE FIRST FAILED RULE  00000630
000640*                             PR-1294      INSTEAD OF NESTING ON  00000640
000650*                             PR-1294      WS-FIELDS-ARE-VALID.   00000650
000660*                             PR-1294      WS-AD-RRN MOVED OUT OF 00000660
000670*                             PR-1294      01-LEVEL STORAGE TO A  00000670
000680*                             PR-1294      77-LEVEL ITEM - IT IS  00000680
000690*                             PR-1294      A SCRATCH SUBSCRIPT,   00000690
000700*                             PR-1294      NOT A RECORD.  ALSO    00000700
000710*                             PR-1294      ADDED COMMENTARY AT    00000710
000720*                             PR-1294      EACH VALIDATION RULE   00000720
000730*                             PR-1294      FOR THE NEXT PERSON    00000730
000740*                             PR-1294      WHO HAS TO CHANGE ONE. 00000740
000750****************************************************************  00000750
000760 IDENTIFICATION DIVISION.                                         00000760
000770 PROGRAM-ID.    ADMAINT.                                          00000770
000780 AUTHOR.        R. HALVERSEN.                                     00000780
000790 INSTALLATION.  COBOL DEVELOPMENT CENTER.                         00000790
000800 DATE-WRITTEN.  1991-04-08.                                       00000800
000810 DATE-COMPILED.                                                   00000810
000820 SECURITY.      NON-CONFIDENTIAL.                                 00000820
000830                                                                  00000830
000840 ENVIRONMENT DIVISION.                                            00000840
000850 CONFIGURATION SECTION.                                           00000850
000860 SOURCE-COMPUTER. IBM-390.                                        00000860
000870 OBJECT-COMPUTER. IBM-390.                                        00000870
000880*    C01 GIVES US A FORM-FEED FOR ANY OPERATOR LISTING THIS RUN   00000880
000890*    PRODUCES - NONE TODAY, BUT THE CLAUSE COSTS NOTHING TO KEEP. 00000890
000900 SPECIAL-NAMES.                                                   00000900
000910     C01 IS TOP-OF-FORM.                                          00000910
000920                                                                  00000920
000930 INPUT-OUTPUT SECTION.                                            00000930
000940 FILE-CONTROL.                                                    00000940
000950                                                                  00000950
000960*    ADCRREQ IS A SEQUENTIAL EXTRACT OF PENDING AD-CREATE         00000960
000970*    REQUESTS.  ONE RECORD IN, ONE DECISION OUT - ACCEPT OR       00000970
000980*    REJECT - NOTHING ON THIS FILE IS UPDATED IN PLACE.           00000980
000990     SELECT ADCRREQ                                               00000990
001000            ASSIGN       TO ADCRREQ                               00001000
001010            ORGANIZATION IS LINE SEQUENTIAL                       00001010
001020            FILE STATUS  IS WS-ADCRREQ-STATUS.                    00001020
001030                                                                  00001030
001040*    ADMSTR IS THE LIVE AD CAMPAIGN MASTER.  RELATIVE ACCESS IS   00001040
001050*    USED TWO WAYS IN THIS PROGRAM - A FULL SEQUENTIAL SCAN TO    00001050
001060*    LOOK FOR A DUPLICATE NAME, AND A DIRECT WRITE BY RRN ONCE    00001060
001070*    THE NEW AD-ID HAS BEEN ASSIGNED.                             00001070
001080     SELECT ADMSTR                                                00001080
001090            ASSIGN       TO ADMSTR                                00001090
001100            ORGANIZATION IS RELATIVE                              00001100
001110            ACCESS MODE  IS DYNAMIC                               00001110
001120            RELATIVE KEY IS WS-AD-RRN                             00001120
001130            FILE STATUS  IS WS-ADMSTR-STATUS.                     00001130
001140                                                                  00001140
001150 DATA DIVISION.                                                   00001150
001160 FILE SECTION.                                                    00001160
001170                                                                  00001170
001180*    ADCR-REQUEST-REC - ONE AD-CREATE REQUEST.  LAYOUT IN ADCRCPY.00001180
001190 FD  ADCRREQ                                                      00001190
001200     RECORDING MODE IS F.                                         00001200
001210 COPY ADCRCPY.                                                    00001210
001220                                                                  00001220
001230*    AD-MASTER-REC - ONE LIVE CAMPAIGN.  LAYOUT IN ADMSTCPY, SHARE00001230
001240*    WITH ADJOIN AND ADJOINBL SO ALL THREE PROGRAMS SEE THE SAME  00001240
001250*    FIELD NAMES FOR THE SAME BYTES.                              00001250
001260 FD  ADMSTR                                                       00001260
001270     RECORDING MODE IS F.                                         00001270
001280 COPY ADMSTCPY REPLACING ==:TAG:== BY ==AD-MASTER-REC==.          00001280
001290                                                                  00001290
001300 WORKING-STORAGE SECTION.                                         00001300
001310                                                                  00001310
001320*    FILE STATUS BYTES FOR BOTH FILES, KEPT TOGETHER SO A DUMP OF 00001320
001330*    THIS GROUP SHOWS BOTH RETURN CODES AT A GLANCE.              00001330
001340 01  WS-FILE-STATUS-GROUP.                                        00001340
001350     03  WS-ADCRREQ-STATUS           PIC X(2) VALUE SPACES.       00001350
001360         88  ADCRREQ-OK              VALUE '00'.                  00001360
001370     03  WS-ADMSTR-STATUS            PIC X(2) VALUE SPACES.       00001370
001380         88  ADMSTR-OK               VALUE '00'.                  00001380
001390    03  FILLER                      PIC X(04) VALUE SPACES.       00001390
001400                                                                  00001400
001410*    ONE-BYTE CONDITION SWITCHES.  EACH REQUEST RESETS ALL FIVE   00001410
001420*    AT THE TOP OF 100-PROCESS-ONE-REQUEST BEFORE ANY CHECK RUNS, 00001420
001430*    SO A FAILURE LEFT OVER FROM A PRIOR RECORD CANNOT BLEED INTO 00001430
001440*    THE NEXT ONE.                                                00001440
001450 01  WS-SWITCHES.                                                 00001450
001460*        END-OF-FILE ON THE REQUEST FILE ITSELF.                  00001460
001470     03  WS-ADCRREQ-EOF-SW           PIC X VALUE 'N'.             00001470
001480         88  ADCRREQ-AT-EOF          VALUE 'Y'.                   00001480
001490*        END-OF-FILE ON THE DUPLICATE-NAME SCAN OF ADMSTR - THIS  00001490
001500*        IS A SEPARATE EOF FROM THE ONE ABOVE, TRIPPED ONCE PER   00001500
001510*        REQUEST INSIDE 200-SCAN-FOR-DUPLICATE-NAME.              00001510
001520     03  WS-ADMSTR-SCAN-EOF-SW       PIC X VALUE 'N'.             00001520
001530         88  ADMSTR-SCAN-AT-EOF      VALUE 'Y'.                   00001530
001540*        SET BY 210-SCAN-ONE-AD-MASTER WHEN THE NAME ON THE       00001540
001550*        REQUEST ALREADY EXISTS SOMEWHERE ON ADMSTR.              00001550
001560     03  WS-DUP-NAME-SW              PIC X VALUE 'N'.             00001560
001570         88  WS-NAME-IS-DUPLICATE    VALUE 'Y'.                   00001570
001580*        SET OFF BY 300-VALIDATE-CONDITION WHEN THE JOIN          00001580
001590*        CONDITION TYPE/CONTEXT COMBINATION DOES NOT MAKE SENSE.  00001590
001600     03  WS-CONDITION-VALID-SW       PIC X VALUE 'Y'.             00001600
001610         88  WS-CONDITION-IS-VALID   VALUE 'Y'.                   00001610
001620*        SET OFF BY THE FIRST RULE THAT FAILS IN 400-VALIDATE-    00001620
001630*        FIELDS.  ONCE OFF IT STAYS OFF FOR THE REST OF THE       00001630
001640*        REQUEST - THE PARAGRAPH DOES NOT TRY TO RUN EVERY RULE.  00001640
001650     03  WS-FIELDS-VALID-SW          PIC X VALUE 'Y'.             00001650
001660         88  WS-FIELDS-ARE-VALID     VALUE 'Y'.                   00001660
001670    03  FILLER                      PIC X(01) VALUE SPACE.        00001670
001680                                                                  00001680
001690*    RUN TOTALS, DISPLAYED AT 000-MAIN-RTN AFTER THE LAST REQUEST 00001690
001700*    HAS BEEN PROCESSED.  WS-AD-ON-FILE-COUNT AND WS-NEW-AD-ID ARE00001700
001710*    RESET PER REQUEST BY THE DUPLICATE-NAME SCAN; THE OTHER THREE00001710
001720*    ACCUMULATE FOR THE WHOLE RUN.                                00001720
001730 01  WS-COUNTERS.                                                 00001730
001740     03  WS-AD-ON-FILE-COUNT         PIC 9(9) COMP VALUE 0.       00001740
001750     03  WS-NEW-AD-ID                PIC 9(9) COMP VALUE 0.       00001750
001760     03  WS-REQUESTS-READ            PIC 9(9) COMP VALUE 0.       00001760
001770     03  WS-REQUESTS-ACCEPTED        PIC 9(9) COMP VALUE 0.       00001770
001780     03  WS-REQUESTS-REJECTED        PIC 9(9) COMP VALUE 0.       00001780
001790    03  FILLER                      PIC X(04) VALUE SPACES.       00001790
001800                                                                  00001800
001810*    PR-1294 - WS-AD-RRN IS A SCRATCH RELATIVE-RECORD-NUMBER      00001810
001820*    SUBSCRIPT, NOT A BUSINESS FIELD, SO IT IS CARRIED AS A       00001820
001830*    STANDALONE 77-LEVEL ITEM RATHER THAN ITS OWN ONE-FIELD       00001830
001840*    01-LEVEL GROUP.  IT DOES DOUBLE DUTY - THE RELATIVE KEY      00001840
001850*    FOR THE DUPLICATE-NAME SCAN READ, AND THE RRN USED TO        00001850
001860*    WRITE THE NEW MASTER RECORD AT THE BOTTOM OF THE FILE.       00001860
001870 77  WS-AD-RRN                       PIC 9(9) COMP.               00001870
001880                                                                  00001880
001890*    HOLDS THE KOREAN-LANGUAGE REJECT REASON FOR THE REQUEST      00001890
001900*    CURRENTLY BEING PROCESSED.  CLEARED AT THE TOP OF EACH       00001900
001910*    REQUEST AND ONLY EVER MOVED TO - NEVER DISPLAYED UNTIL THE   00001910
001920*    REQUEST HAS BEEN DECIDED A REJECT.                           00001920
001930 01  WS-REJECT-MSG                   PIC X(60) VALUE SPACES.      00001930
001940                                                                  00001940
001950*    REDEFINE OF THE THREE VALIDATION SWITCHES AS ONE BYTE GROUP  00001950
001960*    SO 100-PROCESS-ONE-REQUEST CAN TEST "ALL CLEAR" WITH A SINGLE00001960
001970*    COMPARE RATHER THAN THREE SEPARATE 88-LEVEL CHECKS.  THE TWO 00001970
001980*    EOF SWITCHES AT THE FRONT OF WS-SWITCHES AND THE FILLER BYTE 00001980
001990*    AT THE BACK ARE SKIPPED OVER BY THE LEADING AND TRAILING     00001990
002000*    FILLER BELOW SO ONLY THE THREE MIDDLE BYTES LAND IN          00002000
002010*    WS-VALID-GROUP.                                              00002010
002020 01  WS-VALIDATION-SWITCHES REDEFINES WS-SWITCHES.                00002020
002030     03  FILLER                      PIC X(02).                   00002030
002040     03  WS-VALID-GROUP              PIC X(03).                   00002040
002050     03  FILLER                      PIC X(01).                   00002050
002060                                                                  00002060
002070 PROCEDURE DIVISION.                                              00002070
002080                                                                  00002080
002090*    DRIVING PARAGRAPH.  OPEN, PRIME THE READ, PROCESS UNTIL THE  00002090
002100*    REQUEST FILE IS EXHAUSTED, CLOSE, REPORT COUNTS.  NOTHING    00002100
002110*    BELOW THIS PARAGRAPH IS EVER PERFORMED FROM OUTSIDE IT.      00002110
002120 000-MAIN-RTN.                                                    00002120
002130     PERFORM 010-OPEN-FILES.                                      00002130
002140*        PRIME THE READ BEFORE THE LOOP BELOW EVER TESTS EOF -    00002140
002150*        WITHOUT THIS FIRST CALL THE LOOP CONDITION WOULD BE      00002150
002160*        CHECKED AGAINST A SWITCH THAT HAS NEVER BEEN SET.        00002160
002170     PERFORM 020-READ-ADCRREQ.                                    00002170
002180     PERFORM 100-PROCESS-ONE-REQUEST                              00002180
002190         UNTIL ADCRREQ-AT-EOF.                                    00002190
002200     PERFORM 900-CLOSE-FILES.                                     00002200
002210*        THREE COUNTS FOR THE OPERATOR - READ SHOULD ALWAYS       00002210
002220*        EQUAL ACCEPTED PLUS REJECTED; IF IT DOES NOT, SOMETHING  00002220
002230*        IN THE CHAIN ABOVE DOUBLE-COUNTED OR DROPPED A REQUEST.  00002230
002240     DISPLAY 'ADMAINT - REQUESTS READ      : ' WS-REQUESTS-READ.  00002240
002250     DISPLAY 'ADMAINT - REQUESTS ACCEPTED  : ' WS-REQUESTS-ACCEPTE00002250
002260     DISPLAY 'ADMAINT - REQUESTS REJECTED  : ' WS-REQUESTS-REJECTE00002260
002270     GOBACK.                                                      00002270
002280                                                                  00002280
002290*    OPENS THE REQUEST FILE FOR INPUT AND THE MASTER FOR I-O.     00002290
002300*    A FIRST-EVER RUN FINDS ADMSTR EMPTY, WHICH OPEN I-O REPORTS  00002300
002310*    AS STATUS 05 OR 35 DEPENDING ON THE RUN-TIME - THE OPEN      00002310
002320*    OUTPUT/CLOSE/OPEN I-O SEQUENCE BELOW IS THE STANDARD WAY TO  00002320
002330*    GET A RELATIVE FILE INTO AN I-O-READY STATE WHEN NO DATASET  00002330
002340*    EXISTS YET.                                                  00002340
002350 010-OPEN-FILES.                                                  00002350
002360     OPEN INPUT ADCRREQ.                                          00002360
002370     IF WS-ADCRREQ-STATUS NOT = '00'                              00002370
002380         DISPLAY 'ADMAINT - ERROR OPENING ADCRREQ. RC: '          00002380
002390                 WS-ADCRREQ-STATUS                                00002390
002400         MOVE 'Y' TO WS-ADCRREQ-EOF-SW                            00002400
002410     END-IF.                                                      00002410
002420     OPEN I-O ADMSTR.                                             00002420
002430     IF WS-ADMSTR-STATUS = '05' OR WS-ADMSTR-STATUS = '35'        00002430
002440         OPEN OUTPUT ADMSTR                                       00002440
002450         CLOSE ADMSTR                                             00002450
002460         OPEN I-O ADMSTR                                          00002460
002470     END-IF.                                                      00002470
002480                                                                  00002480
002490*    READS ONE REQUEST RECORD AND COUNTS IT.  CALLED ONCE TO      00002490
002500*    PRIME THE LOOP AND ONCE AT THE BOTTOM OF EVERY REQUEST.      00002500
002510 020-READ-ADCRREQ.                                                00002510
002520     READ ADCRREQ                                                 00002520
002530         AT END MOVE 'Y' TO WS-ADCRREQ-EOF-SW                     00002530
002540     END-READ.                                                    00002540
002550     IF NOT ADCRREQ-AT-EOF                                        00002550
002560         ADD 1 TO WS-REQUESTS-READ                                00002560
002570     END-IF.                                                      00002570
002580                                                                  00002580
002590*    ONE PASS THROUGH THE VALIDATION CHAIN FOR ONE REQUEST.       00002590
002600*    EACH CHECK ONLY RUNS IF EVERYTHING BEFORE IT PASSED, SO A    00002600
002610*    REQUEST WITH A DUPLICATE NAME NEVER REACHES THE FIELD-LEVEL  00002610
002620*    RULES AT ALL.  A REQUEST THAT CLEARS EVERY CHECK IS WRITTEN  00002620
002630*    AND COUNTED ACCEPTED; ANYTHING ELSE IS COUNTED REJECTED AND  00002630
002640*    ITS REJECT REASON IS DISPLAYED FOR THE OPERATOR LOG.         00002640
002650 100-PROCESS-ONE-REQUEST.                                         00002650
002660*        CLEAR ALL THREE VALIDATION SWITCHES AND THE REJECT       00002660
002670*        MESSAGE BEFORE TOUCHING THIS REQUEST - SEE THE SWITCH    00002670
002680*        COMMENTARY UP IN WORKING-STORAGE FOR WHY THIS MATTERS.   00002680
002690     MOVE 'N' TO WS-DUP-NAME-SW.                                  00002690
002700     MOVE 'Y' TO WS-CONDITION-VALID-SW.                           00002700
002710     MOVE 'Y' TO WS-FIELDS-VALID-SW.                              00002710
002720     MOVE SPACES TO WS-REJECT-MSG.                                00002720
002730                                                                  00002730
002740*        STEP 1 - IS THE NAME ALREADY ON FILE.  ALWAYS RUN,       00002740
002750*        EVEN THOUGH IT IS THE MOST EXPENSIVE CHECK, BECAUSE      00002750
002760*        THE NEXT AD-ID ALSO COMES OUT OF THIS SAME SCAN.         00002760
002770     PERFORM 200-SCAN-FOR-DUPLICATE-NAME.                         00002770
002780                                                                  00002780
002790     IF WS-NAME-IS-DUPLICATE                                      00002790
002800         MOVE '이미 존재하는 광고명입니다.' TO WS-REJECT-MSG                  00002800
002810     END-IF.                                                      00002810
002820                                                                  00002820
002830*        STEP 2 - IS THE JOIN CONDITION SHAPE VALID.  SKIPPED     00002830
002840*        WHEN THE NAME IS ALREADY A DUPLICATE, SINCE THE          00002840
002850*        REQUEST IS GOING TO BE REJECTED REGARDLESS.              00002850
002860     IF NOT WS-NAME-IS-DUPLICATE                                  00002860
002870         PERFORM 300-VALIDATE-CONDITION                           00002870
002880     END-IF.                                                      00002880
002890                                                                  00002890
002900*        STEP 3 - FIELD-LEVEL EDITS.  ONLY RUN WHEN BOTH PRIOR    00002900
002910*        STEPS PASSED - THERE IS NO POINT EDITING THE FIELDS OF   00002910
002920*        A REQUEST THAT IS ALREADY KNOWN TO BE REJECTED.          00002920
002930     IF NOT WS-NAME-IS-DUPLICATE AND WS-CONDITION-IS-VALID        00002930
002940         PERFORM 400-VALIDATE-FIELDS THRU 400-EXIT                00002940
002950     END-IF.                                                      00002950
002960                                                                  00002960
002970*        FINAL DECISION - ALL THREE SWITCHES MUST BE CLEAN FOR    00002970
002980*        AN ACCEPT.  EITHER BRANCH ENDS BY COUNTING THE REQUEST   00002980
002990*        AND LOGGING IT - ACCEPTED REQUESTS SHOW THE NEW AD-ID,   00002990
003000*        REJECTED REQUESTS SHOW THE FIRST REJECT REASON FOUND.    00003000
003010     IF NOT WS-NAME-IS-DUPLICATE                                  00003010
003020         AND WS-CONDITION-IS-VALID                                00003020
003030         AND WS-FIELDS-ARE-VALID                                  00003030
003040         PERFORM 500-WRITE-NEW-AD                                 00003040
003050         ADD 1 TO WS-REQUESTS-ACCEPTED                            00003050
003060         DISPLAY 'ADMAINT - ACCEPTED AD-ID: ' WS-NEW-AD-ID        00003060
003070             ' NAME: ' ADCR-NAME(1:40)                            00003070
003080     ELSE                                                         00003080
003090         ADD 1 TO WS-REQUESTS-REJECTED                            00003090
003100         DISPLAY 'ADMAINT - REJECTED NAME: ' ADCR-NAME(1:40)      00003100
003110             ' REASON: ' WS-REJECT-MSG                            00003110
003120     END-IF.                                                      00003120
003130                                                                  00003130
003140*        ADVANCE TO THE NEXT REQUEST - THE DRIVING LOOP IN        00003140
003150*        000-MAIN-RTN RE-TESTS EOF AS SOON AS THIS PARAGRAPH      00003150
003160*        RETURNS.                                                 00003160
003170     PERFORM 020-READ-ADCRREQ.                                    00003170
003180                                                                  00003180
003190*    PR-1293 - SCAN DRIVES 210- ONE RECORD AT A TIME BELOW.  THE  00003190
003200*    SCAN ALSO DOUBLES AS THE SOURCE OF THE NEXT AD-ID, SINCE     00003200
003210*    PR-1104 CHANGED NEXT-AD-ID TO BE DERIVED FROM THE COUNT OF   00003210
003220*    RECORDS SEEN ON THIS PASS RATHER THAN A STORED HIGH-WATER    00003220
003230*    MARK THAT COULD DRIFT OUT OF STEP WITH THE FILE.             00003230
003240 200-SCAN-FOR-DUPLICATE-NAME.                                     00003240
003250     MOVE 0 TO WS-AD-ON-FILE-COUNT.                               00003250
003260     MOVE 'N' TO WS-ADMSTR-SCAN-EOF-SW.                           00003260
003270     MOVE 1 TO WS-AD-RRN.                                         00003270
003280     PERFORM 210-SCAN-ONE-AD-MASTER                               00003280
003290         UNTIL ADMSTR-SCAN-AT-EOF.                                00003290
003300     COMPUTE WS-NEW-AD-ID = WS-AD-ON-FILE-COUNT + 1.              00003300
003310                                                                  00003310
003320*    READS ONE AD-MASTER RECORD BY NEXT-RECORD SEQUENCE AND       00003320
003330*    COMPARES ITS NAME TO THE INCOMING REQUEST.  RUNS ONCE PER    00003330
003340*    RECORD CURRENTLY ON FILE, SO A SHOP WITH A LARGE CAMPAIGN    00003340
003350*    MASTER WILL SEE THIS PARAGRAPH PERFORMED MANY TIMES PER      00003350
003360*    INCOMING REQUEST - THAT IS THE COST OF GUARANTEEING NAME     00003360
003370*    UNIQUENESS WITHOUT A SEPARATE ALTERNATE-KEY INDEX ON NAME.   00003370
003380 210-SCAN-ONE-AD-MASTER.                                          00003380
003390     READ ADMSTR NEXT RECORD                                      00003390
003400         AT END                                                   00003400
003410             MOVE 'Y' TO WS-ADMSTR-SCAN-EOF-SW                    00003410
003420         NOT AT END                                               00003420
003430             ADD 1 TO WS-AD-ON-FILE-COUNT                         00003430
003440             IF AD-NAME = ADCR-NAME                               00003440
003450                 MOVE 'Y' TO WS-DUP-NAME-SW                       00003450
003460             END-IF                                               00003460
003470     END-READ.                                                    00003470
003480                                                                  00003480
003490*    CHECKS THAT THE JOIN CONDITION TYPE IS ONE THIS SYSTEM       00003490
003500*    KNOWS ABOUT AND, FOR THE TWO TYPES THAT CARRY A CONTEXT      00003500
003510*    VALUE, THAT THE CONTEXT VALUE IS PRESENT AND SENSIBLE.       00003510
003520*    FIRST-JOIN CARRIES NO CONTEXT AT ALL SO THERE IS NOTHING     00003520
003530*    FURTHER TO CHECK FOR IT.                                     00003530
003540 300-VALIDATE-CONDITION.                                          00003540
003550     EVALUATE TRUE                                                00003550
003560*            NO CONTEXT FIELD IS USED FOR FIRST-JOIN.             00003560
003570         WHEN ADCR-JOIN-CONDITION-TYPE = 'FIRST-JOIN'             00003570
003580             CONTINUE                                             00003580
003590*            COUNT-OVER MUST CARRY A POSITIVE THRESHOLD - A       00003590
003600*            THRESHOLD OF ZERO OR LESS WOULD EITHER REJECT        00003600
003610*            EVERY PARTICIPANT OR HAVE NO MEANING AT ALL.         00003610
003620         WHEN ADCR-JOIN-CONDITION-TYPE = 'COUNT-OVER'             00003620
003630             IF ADCR-COND-JOIN-COUNT-THRESHOLD NOT > 0            00003630
003640                 MOVE 'N' TO WS-CONDITION-VALID-SW                00003640
003650             END-IF                                               00003650
003660*            SPECIFIC-AD-ID MUST NAME A REAL AD-ID - ZERO IS      00003660
003670*            NOT A VALID AD-ID IN THIS SYSTEM SO IT IS TREATED    00003670
003680*            AS "NOT SUPPLIED" HERE.                              00003680
003690         WHEN ADCR-JOIN-CONDITION-TYPE = 'SPECIFIC-AD-ID'         00003690
003700             IF ADCR-COND-REQUIRED-AD-ID = 0                      00003700
003710                 MOVE 'N' TO WS-CONDITION-VALID-SW                00003710
003720             END-IF                                               00003720
003730*            ANYTHING ELSE IS A CONDITION TYPE THIS PROGRAM       00003730
003740*            DOES NOT RECOGNIZE AND CANNOT ENFORCE LATER.         00003740
003750         WHEN OTHER                                               00003750
003760             MOVE 'N' TO WS-CONDITION-VALID-SW                    00003760
003770     END-EVALUATE.                                                00003770
003780     IF NOT WS-CONDITION-IS-VALID                                 00003780
003790         MOVE '광고 참여 조건이 유효하지 않습니다.' TO WS-REJECT-MSG             00003790
003800     END-IF.                                                      00003800
003810                                                                  00003810
003820*    PR-1294 - FIELD-LEVEL EDITS ON THE INCOMING REQUEST.  EACH   00003820
003830*    RULE BELOW IS CHECKED IN TURN; THE FIRST ONE THAT FAILS      00003830
003840*    TURNS OFF WS-FIELDS-VALID-SW, LOADS THE REJECT MESSAGE, AND  00003840
003850*    BRANCHES STRAIGHT TO 400-EXIT - THE REMAINING RULES ARE NOT  00003850
003860*    EVALUATED, SINCE ONLY THE FIRST REJECT REASON IS EVER SHOWN  00003860
003870*    TO THE OPERATOR ANYWAY.  CALLED AS A PERFORM ... THRU SO THE 00003870
003880*    GO TO TARGETS STAY INSIDE THE RANGE BEING PERFORMED.         00003880
003890 400-VALIDATE-FIELDS.                                             00003890
003900*        RULE 1 - AN AD MUST HAVE A NAME.                         00003900
003910     IF ADCR-NAME = SPACES                                        00003910
003920         MOVE 'N' TO WS-FIELDS-VALID-SW                           00003920
003930         MOVE '광고명은 필수입니다.' TO WS-REJECT-MSG                      00003930
003940         GO TO 400-EXIT                                           00003940
003950     END-IF.                                                      00003950
003960*        RULE 2 - THE REWARD AMOUNT HAS A SHOP CEILING OF ONE     00003960
003970*        MILLION PER JOIN; ABOVE THAT THE REQUEST IS TREATED      00003970
003980*        AS A DATA-ENTRY ERROR RATHER THAN A LARGE CAMPAIGN.      00003980
003990     IF ADCR-REWARD-AMOUNT > 1000000                              00003990
004000         MOVE 'N' TO WS-FIELDS-VALID-SW                           00004000
004010         MOVE '적립 액수가 유효하지 않습니다.' TO WS-REJECT-MSG                00004010
004020         GO TO 400-EXIT                                           00004020
004030     END-IF.                                                      00004030
004040*        RULE 3 - JOIN COUNT MUST FALL BETWEEN 1 AND 100          00004040
004050*        INCLUSIVE - ZERO PARTICIPATIONS MAKES NO SENSE AND       00004050
004060*        TRIPLE DIGITS HAS NEVER BEEN REQUESTED BY MARKETING.     00004060
004070     IF ADCR-JOIN-COUNT < 1 OR ADCR-JOIN-COUNT > 100              00004070
004080         MOVE 'N' TO WS-FIELDS-VALID-SW                           00004080
004090         MOVE '참여 가능 회수가 유효하지 않습니다.' TO WS-REJECT-MSG             00004090
004100         GO TO 400-EXIT                                           00004100
004110     END-IF.                                                      00004110
004120*        RULE 4 - BOTH ENDS OF THE EXPOSURE PERIOD ARE            00004120
004130*        REQUIRED - AN AD WITH NO START OR NO END DATE WOULD      00004130
004140*        RUN FOREVER OR NEVER, NEITHER OF WHICH IS ALLOWED.       00004140
004150     IF ADCR-STARTED-AT-N = 0 OR ADCR-ENDED-AT-N = 0              00004150
004160         MOVE 'N' TO WS-FIELDS-VALID-SW                           00004160
004170         MOVE '노출 기간은 필수입니다.' TO WS-REJECT-MSG                    00004170
004180         GO TO 400-EXIT                                           00004180
004190     END-IF.                                                      00004190
004200*        RULE 5 - THE PERIOD MUST RUN FORWARD IN TIME.            00004200
004210     IF ADCR-ENDED-AT-N < ADCR-STARTED-AT-N                       00004210
004220         MOVE 'N' TO WS-FIELDS-VALID-SW                           00004220
004230         MOVE '노출 기간이 유효하지 않습니다.' TO WS-REJECT-MSG                00004230
004240         GO TO 400-EXIT                                           00004240
004250     END-IF.                                                      00004250
004260 400-EXIT.                                                        00004260
004270     EXIT.                                                        00004270
004280                                                                  00004280
004290*    WRITES THE NOW-VALIDATED REQUEST AS A NEW AD-MASTER RECORD   00004290
004300*    AT RRN WS-NEW-AD-ID.  AD-ID AND THE RELATIVE-KEY RRN ARE     00004300
004310*    THE SAME VALUE BY DESIGN - AD-ID N ALWAYS LIVES AT RRN N -   00004310
004320*    SO A LATER DIRECT READ BY AD-ID NEVER HAS TO SCAN THE FILE.  00004320
004330 500-WRITE-NEW-AD.                                                00004330
004340*        AD-ID IS THE NEWLY ASSIGNED CAMPAIGN NUMBER FROM THE     00004340
004350*        DUPLICATE-NAME SCAN, NOT ANYTHING SUPPLIED ON THE        00004350
004360*        REQUEST - A REQUESTER NEVER GETS TO PICK ITS OWN AD-ID.  00004360
004370     MOVE WS-NEW-AD-ID            TO AD-ID.                       00004370
004380*        AD-NAME IS ALREADY KNOWN UNIQUE AT THIS POINT.           00004380
004390     MOVE ADCR-NAME               TO AD-NAME.                     00004390
004400*        AD-REWARD-AMOUNT - PER-PARTICIPATION REWARD, ALREADY     00004400
004410*        EDITED AGAINST THE ONE MILLION CEILING.                  00004410
004420     MOVE ADCR-REWARD-AMOUNT      TO AD-REWARD-AMOUNT.            00004420
004430*        AD-JOIN-COUNT - MAXIMUM PARTICIPATIONS ALLOWED, ALREADY  00004430
004440*        EDITED AGAINST THE 1-100 RANGE.                          00004440
004450     MOVE ADCR-JOIN-COUNT         TO AD-JOIN-COUNT.               00004450
004460*        AD-DESCRIPTION AND AD-IMAGE-URL ARE FREE-TEXT DISPLAY    00004460
004470*        FIELDS - NOT EDITED BY THIS PROGRAM, ONLY CARRIED OVER.  00004470
004480     MOVE ADCR-DESCRIPTION        TO AD-DESCRIPTION.              00004480
004490     MOVE ADCR-IMAGE-URL          TO AD-IMAGE-URL.                00004490
004500*        THE EXPOSURE WINDOW, ALREADY CONFIRMED PRESENT AND IN    00004500
004510*        FORWARD ORDER BY 400-VALIDATE-FIELDS.                    00004510
004520     MOVE ADCR-STARTED-AT         TO AD-STARTED-AT.               00004520
004530     MOVE ADCR-ENDED-AT           TO AD-ENDED-AT.                 00004530
004540*        THE JOIN CONDITION TYPE/CONTEXT PAIR, ALREADY CONFIRMED  00004540
004550*        CONSISTENT BY 300-VALIDATE-CONDITION.                    00004550
004560     MOVE ADCR-JOIN-CONDITION-TYPE    TO AD-JOIN-CONDITION-TYPE.  00004560
004570     MOVE ADCR-JOIN-CONDITION-CONTEXT TO AD-JOIN-CONDITION-CONTEXT00004570
004580*        WS-AD-RRN DOUBLES AS THE RELATIVE KEY FOR THIS WRITE -   00004580
004590*        SETTING IT TO THE NEW AD-ID PLACES THE RECORD AT THE     00004590
004600*        MATCHING SLOT IN THE RELATIVE FILE.                      00004600
004610     MOVE WS-NEW-AD-ID            TO WS-AD-RRN.                   00004610
004620     WRITE AD-MASTER-REC                                          00004620
004630*            AN INVALID KEY HERE MEANS THE SLOT WAS ALREADY       00004630
004640*            OCCUPIED, WHICH SHOULD NOT HAPPEN SINCE WS-NEW-AD-ID 00004640
004650*            CAME FROM A FRESH COUNT OF THE FILE - IF IT DOES,    00004650
004660*            THE OPERATOR LOG SHOWS THE RETURN CODE FOR FOLLOW-UP.00004660
004670         INVALID KEY                                              00004670
004680             DISPLAY 'ADMAINT - WRITE FAILED FOR AD-ID: '         00004680
004690                     WS-NEW-AD-ID ' RC: ' WS-ADMSTR-STATUS        00004690
004700     END-WRITE.                                                   00004700
004710                                                                  00004710
004720*    CLOSES BOTH FILES.  NO STATUS CHECK HERE - BY THE TIME WE    00004720
004730*    GET HERE THE RUN IS ENDING EITHER WAY AND THERE IS NOTHING   00004730
004740*    LEFT FOR THE PROGRAM TO DO ABOUT A BAD CLOSE.                00004740
004750 900-CLOSE-FILES.                                                 00004750
004760     CLOSE ADCRREQ.                                               00004760
004770     CLOSE ADMSTR.                                                00004770
