000100******************************************************************00000100
000200*                                                                 00000200
000300*    MEMBER   :  ADCRCPY                                         00000300
000400*    SYSTEM   :  ADCAMPGN - AD CAMPAIGN JOIN AND REWARD POSTING   00000400
000500*    PURPOSE  :  RECORD LAYOUT FOR ONE AD-CREATE-REQUEST, READ BY 00000500
000600*                ADMAINT FROM THE ADCRREQ INPUT FILE.  SAME      00000600
000700*                SHAPE AS ADMSTCPY LESS AD-ID (ASSIGNED BY       00000700
000800*                ADMAINT ON ACCEPTANCE) -- AD-JOIN-COUNT HERE IS 00000800
000900*                THE REQUESTED STARTING QUOTA, NOT A REMAINING  00000900
001000*                BALANCE.                                        00001000
001100*                                                                 00001100
001200*    MAINTENANCE LOG                                              00001200
001300*    ----------   -----------  ----------   -------------------- 00001300
001400*    1991-04-08   R.HALVERSEN  POC-0117     INITIAL BUILD.       00001400
001500*    1995-02-14   D.STOUT      POC-0188     ADDED CONDITION TYPE 00001500
001600*                              POC-0188     AND CONTEXT FIELDS.  00001600
001700*    1998-11-03   M.WATTS      Y2K-0042     WIDENED PERIOD DATES 00001700
001800*                              Y2K-0042     TO 9(8) CENTURY-SAFE.00001800
001900*    2011-01-18   L.OKAFOR     PR-1288      ADDED THE CONDITION- 00001900
001950*                              PR-1288      CONTEXT REDEFINES SO 00001950
001975*                              PR-1288      ADMAINT CAN VALIDATE 00001975
001990*                              PR-1288      THE CONTEXT WITHOUT  00001990
001995*                              PR-1288      A SEPARATE COPYBOOK. 00001995
002000******************************************************************00002000
002100 01  AD-CREATE-REQUEST-REC.                                       00002100
002200     03  ADCR-NAME                   PIC X(100).                 00002200
002300     03  ADCR-REWARD-AMOUNT          PIC 9(7).                   00002300
002400     03  ADCR-JOIN-COUNT             PIC 9(3).                   00002400
002500     03  ADCR-DESCRIPTION            PIC X(500).                 00002500
002600     03  ADCR-IMAGE-URL              PIC X(500).                 00002600
002700     03  ADCR-STARTED-AT.                                        00002700
002800         05  ADCR-STARTED-AT-DATE    PIC 9(8).                   00002800
002900         05  ADCR-STARTED-AT-TIME    PIC 9(6).                   00002900
003000     03  ADCR-ENDED-AT.                                          00003000
003100         05  ADCR-ENDED-AT-DATE      PIC 9(8).                   00003100
003200         05  ADCR-ENDED-AT-TIME      PIC 9(6).                   00003200
003300     03  ADCR-JOIN-CONDITION-TYPE    PIC X(20).                  00003300
003400     03  ADCR-JOIN-CONDITION-CONTEXT PIC X(200).                 00003400
003500     03  FILLER                      PIC X(24).                 00003500
003600     03  ADCR-STARTED-AT-N REDEFINES ADCR-STARTED-AT PIC 9(14).  00003600
003700     03  ADCR-ENDED-AT-N   REDEFINES ADCR-ENDED-AT   PIC 9(14).  00003700
003800     03  ADCR-COND-COUNT-OVER REDEFINES                         00003800
003810         ADCR-JOIN-CONDITION-CONTEXT.                           00003810
003820         05  ADCR-COND-JOIN-COUNT-THRESHOLD  PIC 9(3).           00003820
003830         05  FILLER                          PIC X(197).         00003830
003900     03  ADCR-COND-SPECIFIC-AD REDEFINES                        00003900
003910         ADCR-JOIN-CONDITION-CONTEXT.                           00003910
003920         05  ADCR-COND-REQUIRED-AD-ID        PIC 9(9).           00003920
003930         05  FILLER                          PIC X(191).         00003930
