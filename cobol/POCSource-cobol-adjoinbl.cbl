000100****************************************************************  00000100
000110*                                                                 00000110
000120*   PROGRAM  :  ADJOINBL                                          00000120
000130*   AUTHOR   :  D. STOUT                                          00000130
000140*   INSTALLATION.  COBOL DEVELOPMENT CENTER.                      00000140
000150*   DATE-WRITTEN.  1995-03-06.                                    00000150
000160*   SECURITY.      NON-CONFIDENTIAL.                              00000160
000170*                                                                 00000170
000180*   JOINABLE ADS SELECTION - FOR ONE USER AND ONE REFERENCE       00000180
000190*   DATE-TIME (SUPPLIED ON THE ADBLPARM PARAMETER RECORD), SCANS  00000190
000200*   THE AD-MASTER FILE FOR ADS THAT ARE CURRENTLY RUNNING (THE    00000200
000210*   REFERENCE DATE-TIME FALLS WITHIN AD-STARTED-AT/AD-ENDED-AT)   00000210
000220*   AND STILL HAVE OPEN SLOTS (AD-JOIN-COUNT > 0), THEN DROPS     00000220
000230*   ANY WHOSE JOIN CONDITION THE USER DOES NOT YET SATISFY.  THE  00000230
000240*   SURVIVING LIST IS CAPPED AT GET-JOINABLE-MAX-SIZE ITEMS AND   00000240
000250*   WRITTEN TO THE ADJNRPT REPORT IN SCAN ORDER.                  00000250
000260*                                                                 00000260
000270*   MAINTENANCE LOG                                               00000270
000280*   ----------   -----------  ----------   --------------------   00000280
000290*   1995-03-06   D.STOUT      POC-0190     INITIAL BUILD.         00000290
000300*   1995-11-02   D.STOUT      POC-0196     CAPPED THE REPORT AT   00000300
000310*                             POC-0196     10 ITEMS TO MATCH THE  00000310
000320*                             POC-0196     ON-LINE SERVICE'S PAGE 00000320
000330*                             POC-0196     SIZE FOR THIS SCREEN.  00000330
000340*   1998-11-03   M.WATTS      Y2K-0044     WIDENED THE REFERENCE  00000340
000350*                             Y2K-0044     DATE-TIME ON ADBLPARM  00000350
000360*                             Y2K-0044     TO 9(8) CENTURY-SAFE.  00000360
000370*   1999-06-30   M.WATTS      Y2K-0063     YEAR 2000 SIGN-OFF.    00000370
000380*   2003-07-21   L.OKAFOR     PR-1106      HISTORY SCAN REBUILT   00000380
000390*                             PR-1106      TO RE-READ ADHIST ONE  00000390
000400*                             PR-1106      RECORD AT A TIME VIA A 00000400
000410*                             PR-1106      SINGLE WORKING BUFFER  00000410
000420*                             PR-1106      INSTEAD OF AN IN-MEMORY00000420
000430*                             PR-1106      TABLE - THE FULL AD    00000430
000440*                             PR-1106      MASTER SCAN MAY NEED TO00000440
000450*                             PR-1106      RE-TEST THE SAME USER'S00000450
000460*                             PR-1106      HISTORY MANY TIMES.    00000460
000470*   2011-02-02   L.OKAFOR     PR-1293      SPLIT THE AD MASTER AND00000470
000480*                             PR-1293      HISTORY SCANS EACH OUT 00000480
000490*                             PR-1293      INTO THEIR OWN PARA-   00000490
000500*                             PR-1293      GRAPHS.                00000500
000510*   2011-03-22   L.OKAFOR     PR-1294      REWORKED THE CANDIDATE 00000510
000520*                             PR-1294      TEST (WINDOW, THEN     00000520
000530*                             PR-1294      CONDITION) INTO A      00000530
000540*                             PR-1294      SINGLE GATED PARA-     00000540
000550*                             PR-1294      GRAPH THAT DROPS OUT   00000550
000560*                             PR-1294      VIA GO TO ON THE       00000560
000570*                             PR-1294      FIRST FAILED GATE,     00000570
000580*                             PR-1294      MATCHING THE PATTERN   00000580
000590*                             PR-1294      NOW USED IN ADMAINT    00000590
000600*                             PR-1294      AND ADJOIN.  ALSO      00000600
000610*                             PR-1294      MOVED THE RRN SUB-     00000610
000620*                             PR-1294      SCRIPT TO ITS OWN      00000620
000630*                             PR-1294      77-LEVEL AND EXPAND-   00000630
000640*                             PR-1294      ED THE COMMENTARY      00000640
000650*                             PR-1294      THROUGHOUT.            00000650
000660****************************************************************  00000660
000670 IDENTIFICATION DIVISION.                                         00000670
000680 PROGRAM-ID.    ADJOINBL.                                         00000680
000690 AUTHOR.        D. STOUT.                                         00000690
000700 INSTALLATION.  COBOL DEVELOPMENT CENTER.                         00000700
000710 DATE-WRITTEN.  1995-03-06.                                       00000710
000720 DATE-COMPILED.                                                   00000720
000730 SECURITY.      NON-CONFIDENTIAL.                                 00000730
000740                                                                  00000740
000750 ENVIRONMENT DIVISION.                                            00000750
000760 CONFIGURATION SECTION.                                           00000760
000770*    TOP-OF-FORM IS DECLARED BY HOUSE HABIT EVEN THOUGH THIS      00000770
000780*    PROGRAM'S ONE REPORT IS LINE SEQUENTIAL, NOT A PRINTER FILE. 00000780
000790 SOURCE-COMPUTER. IBM-390.                                        00000790
000800 OBJECT-COMPUTER. IBM-390.                                        00000800
000810 SPECIAL-NAMES.                                                   00000810
000820     C01 IS TOP-OF-FORM.                                          00000820
000830                                                                  00000830
000840 INPUT-OUTPUT SECTION.                                            00000840
000850 FILE-CONTROL.                                                    00000850
000860                                                                  00000860
000870*    ADBLPARM IS A ONE-RECORD PARAMETER FILE - THE ON-LINE SERVICE00000870
000880*    DROPS THE USER-ID AND "AS OF" DATE-TIME HERE BEFORE THIS RUN 00000880
000890*    IS SUBMITTED.  READ ONCE AND CLOSED IN 100-SETUP-RTN.        00000890
000900     SELECT ADBLPARM                                              00000900
000910            ASSIGN       TO ADBLPARM                              00000910
000920            ORGANIZATION IS LINE SEQUENTIAL                       00000920
000930            FILE STATUS  IS WS-ADBLPARM-STATUS.                   00000930
000940                                                                  00000940
000950*    AD MASTER IS SCANNED RELATIVE, NEXT RECORD, START TO FINISH -00000950
000960*    THIS RUN DOES NOT LOOK UP A SINGLE AD BY RRN, SO ACCESS MODE 00000960
000970*    IS DYNAMIC ONLY BECAUSE THE SAME FD IS SHARED WITH ADMAINT   00000970
000980*    AND ADJOIN'S COPY OF THE SAME FILE ORGANIZATION.             00000980
000990     SELECT ADMSTR                                                00000990
001000            ASSIGN       TO ADMSTR                                00001000
001010            ORGANIZATION IS RELATIVE                              00001010
001020            ACCESS MODE  IS DYNAMIC                               00001020
001030            RELATIVE KEY IS WS-AD-RRN                             00001030
001040            FILE STATUS  IS WS-ADMSTR-STATUS.                     00001040
001050                                                                  00001050
001060*    AD HISTORY IS RE-OPENED AND RE-READ FROM THE TOP FOR EVERY   00001060
001070*    CANDIDATE AD (SEE 300-EVALUATE-CONDITION) - PR-1106 TRADED A 00001070
001080*    FASTER IN-MEMORY TABLE FOR A SMALLER WORKING-STORAGE         00001080
001090*    FOOTPRINT BECAUSE THE HISTORY FILE CAN OUTGROW A TABLE ON A  00001090
001100*    LONG-LIVED USER ID.                                          00001100
001110     SELECT ADHIST                                                00001110
001120            ASSIGN       TO ADHIST                                00001120
001130            ORGANIZATION IS SEQUENTIAL                            00001130
001140            FILE STATUS  IS WS-ADHIST-STATUS.                     00001140
001150                                                                  00001150
001160*    ADJNRPT IS THE JOINABLE-ADS LIST HANDED BACK TO THE ON-LINE  00001160
001170*    SERVICE - ONE DETAIL LINE PER SURVIVING AD, PLUS THE TRAILER 00001170
001180*    LINE WRITTEN BY 450-WRITE-REPORT-TRAILER.                    00001180
001190     SELECT ADJNRPT                                               00001190
001200            ASSIGN       TO ADJNRPT                               00001200
001210            ORGANIZATION IS LINE SEQUENTIAL                       00001210
001220            FILE STATUS  IS WS-ADJNRPT-STATUS.                    00001220
001230                                                                  00001230
001240 DATA DIVISION.                                                   00001240
001250 FILE SECTION.                                                    00001250
001260                                                                  00001260
001270*    ADBLPARM CARRIES THE REQUESTING USER-ID AND THE REFERENCE    00001270
001280*    DATE-TIME THE "JOINABLE AS OF" WINDOW TEST IS RUN AGAINST.   00001280
001290 FD  ADBLPARM                                                     00001290
001300     RECORDING MODE IS F.                                         00001300
001310 01  ADBLPARM-REC.                                                00001310
001320*        REQUESTING USER'S NUMERIC ON-LINE SERVICE ID.            00001320
001330     03  ABP-USER-ID                 PIC 9(9).                    00001330
001340*        "AS OF" DATE-TIME THE WINDOW AND HISTORY TESTS ARE RUN   00001340
001350*        AGAINST - NOT NECESSARILY THE CLOCK TIME OF THIS RUN.    00001350
001360     03  ABP-REFERENCE-AT.                                        00001360
001370         05  ABP-REFERENCE-AT-DATE   PIC 9(8).                    00001370
001380         05  ABP-REFERENCE-AT-TIME   PIC 9(6).                    00001380
001390     03  FILLER                      PIC X(07).                   00001390
001400*        Y2K-0044 - NUMERIC REDEFINE SO 210-CHECK-AD-IS-OPEN CAN  00001400
001410*        COMPARE DATE AND TIME TOGETHER IN ONE RELATIONAL TEST.   00001410
001420     03  ABP-REFERENCE-AT-N REDEFINES ABP-REFERENCE-AT PIC 9(14). 00001420
001430                                                                  00001430
001440*    SAME AD-MASTER LAYOUT ADMAINT WRITES AND ADJOIN POSTS        00001440
001450*    AGAINST - AD-STARTED-AT-N/AD-ENDED-AT-N (SEE REDEFINES IN    00001450
001460*    ADMSTCPY) GIVE THE NUMERIC VIEW 210-CHECK-AD-IS-OPEN TESTS.  00001460
001470 FD  ADMSTR                                                       00001470
001480     RECORDING MODE IS F.                                         00001480
001490 COPY ADMSTCPY REPLACING ==:TAG:== BY ==AD-MASTER-REC==.          00001490
001500                                                                  00001500
001510*    AD HISTORY - ONE ROW PER PAST JOIN.  HT- PREFIX (RATHER THAN 00001510
001520*    HIST-) KEEPS THIS FD's RECORD-NAME DISTINCT FROM ADJOIN'S OWN00001520
001530*    COPY OF THE SAME BOOK SINCE THE TWO PROGRAMS LINK BY FILE    00001530
001540*    NAME ONLY, NEVER BY CALL.                                    00001540
001550 FD  ADHIST                                                       00001550
001560     RECORDING MODE IS F.                                         00001560
001570 COPY HISTCPY REPLACING ==:TAG:== BY ==HT-HIST-REC==.             00001570
001580                                                                  00001580
001590*    FIXED 90-BYTE REPORT LINE - SEE WS-JOINABLE-REPORT-LINE AND  00001590
001600*    WS-TRAILER-LINE BELOW FOR THE TWO LAYOUTS MOVED IN HERE.     00001600
001610 FD  ADJNRPT                                                      00001610
001620     RECORD CONTAINS 90 CHARACTERS                                00001620
001630     RECORDING MODE IS F.                                         00001630
001640*        TREATED AS ONE FLAT 90-BYTE SLOT - EVERY WRITE MOVES A   00001640
001650*        FULLY-BUILT WS- LINE IN HERE RATHER THAN FDing THE TWO   00001650
001660*        DIFFERENT LINE LAYOUTS SEPARATELY.                       00001660
001670 01  ADJNRPT-REC                     PIC X(90).                   00001670
001680                                                                  00001680
001690 WORKING-STORAGE SECTION.                                         00001690
001700                                                                  00001700
001710*    ONE STATUS BYTE PAIR PER FD ABOVE - ONLY ADBLPARM'S IS EVER  00001710
001720*    TESTED (IN 100-SETUP-RTN'S AT END) BECAUSE THE OTHER THREE   00001720
001730*    FILES RELY ON THE READ/WRITE AT END AND IMPERATIVE CLAUSES   00001730
001740*    IN THE PARAGRAPHS THAT OWN THEM.                             00001740
001750 01  WS-FILE-STATUS-GROUP.                                        00001750
001760     03  WS-ADBLPARM-STATUS          PIC X(2) VALUE SPACES.       00001760
001770     03  WS-ADMSTR-STATUS            PIC X(2) VALUE SPACES.       00001770
001780     03  WS-ADHIST-STATUS            PIC X(2) VALUE SPACES.       00001780
001790*        WS-ADJNRPT-STATUS IS LIKEWISE NEVER TESTED - WRITE       00001790
001800*        FAILURES ON THIS REPORT FILE WOULD SHOW UP AS AN ABEND.  00001800
001810     03  WS-ADJNRPT-STATUS           PIC X(2) VALUE SPACES.       00001810
001820    03  FILLER                      PIC X(04) VALUE SPACES.       00001820
001830                                                                  00001830
001840*    FOUR ONE-BYTE SWITCHES DRIVE THE TWO SCAN LOOPS AND THE TWO  00001840
001850*    GATES 202-EVALUATE-CANDIDATE TESTS BELOW:                    00001850
001860*      WS-ADMSTR-SCAN-EOF-SW - SET BY 201- WHEN THE AD MASTER SCAN00001860
001870*          RUNS OUT OF RECORDS; STOPS 200-SCAN-AD-MASTER'S LOOP.  00001870
001880*      WS-ADHIST-SCAN-EOF-SW - SET BY 301- AT THE END OF EACH     00001880
001890*          PER-CANDIDATE HISTORY RE-SCAN; RESET TO 'N' EVERY TIME 00001890
001900*          300-EVALUATE-CONDITION STARTS A NEW PASS.              00001900
001910*      WS-AD-IS-OPEN-SW - TRUE WHEN THE CANDIDATE'S WINDOW AND    00001910
001920*          REMAINING-SLOTS TEST IN 210- BOTH PASS.                00001920
001930*      WS-COND-SATISFIED-SW - TRUE WHEN THE USER'S HISTORY SATIS- 00001930
001940*          FIES THE CANDIDATE'S JOIN CONDITION (300-/301-).       00001940
001950 01  WS-SWITCHES.                                                 00001950
001960     03  WS-ADMSTR-SCAN-EOF-SW       PIC X VALUE 'N'.             00001960
001970         88  ADMSTR-SCAN-AT-EOF      VALUE 'Y'.                   00001970
001980     03  WS-ADHIST-SCAN-EOF-SW       PIC X VALUE 'N'.             00001980
001990         88  ADHIST-SCAN-AT-EOF      VALUE 'Y'.                   00001990
002000     03  WS-AD-IS-OPEN-SW            PIC X VALUE 'N'.             00002000
002010         88  WS-AD-IS-OPEN           VALUE 'Y'.                   00002010
002020     03  WS-COND-SATISFIED-SW        PIC X VALUE 'N'.             00002020
002030         88  WS-COND-IS-SATISFIED    VALUE 'Y'.                   00002030
002040    03  FILLER                      PIC X(02) VALUE SPACES.       00002040
002050                                                                  00002050
002060*    WS-AD-RRN IS A SCRATCH SUBSCRIPT, NOT BUSINESS DATA - IT ONLY00002060
002070*    EVER HOLDS THE RELATIVE-RECORD NUMBER OF WHICHEVER AD MASTER 00002070
002080*    ROW THE RELATIVE READ JUST HANDED BACK.  IT IS NOT A FIELD OF00002080
002090*    ANY RECORD LAYOUT, SO IT STANDS ALONE AT THE 77 LEVEL THE    00002090
002100*    SAME WAY ADMAINT AND ADJOIN NOW DECLARE THEIRS.              00002100
002110 77  WS-AD-RRN                       PIC 9(9) COMP.               00002110
002120                                                                  00002120
002130*    WS-HIST-COUNT IS RESET TO ZERO AT THE TOP OF EVERY           00002130
002140*    CANDIDATE'S HISTORY RE-SCAN (300-) AND CARRIES THE RUNNING   00002140
002150*    JOIN COUNT INTO THE EVALUATE THAT FOLLOWS.  WS-ADJ-KEPT-     00002150
002160*    COUNT SURVIVES ACROSS CANDIDATES FOR THE WHOLE RUN AND       00002160
002170*    DOUBLES AS BOTH THE REPORT CAP TEST (200-) AND THE TRAILER   00002170
002180*    LINE COUNT (450-).                                           00002180
002190 01  WS-COUNTERS.                                                 00002190
002200     03  WS-HIST-COUNT               PIC 9(5) COMP VALUE 0.       00002200
002210     03  WS-ADJ-KEPT-COUNT           PIC 9(5) COMP VALUE 0.       00002210
002220    03  FILLER                      PIC X(04) VALUE SPACES.       00002220
002230                                                                  00002230
002240*    ONE DETAIL LINE PER SURVIVING AD - POPULATED FIELD BY FIELD  00002240
002250*    IN 400-WRITE-JOINABLE-REPORT FROM THE CANDIDATE'S RECORD.    00002250
002260 01  WS-JOINABLE-REPORT-LINE.                                     00002260
002270     03  FILLER                      PIC X(04) VALUE SPACES.      00002270
002280*        AD-ID OF THE JOINABLE CANDIDATE.                         00002280
002290     03  JL-AD-ID                    PIC 9(9).                    00002290
002300     03  FILLER                      PIC X(04) VALUE SPACES.      00002300
002310*        AD NAME, TRIMMED TO THE FIRST 30 BYTES OF AD-NAME.       00002310
002320     03  JL-AD-NAME                  PIC X(30).                   00002320
002330     03  FILLER                      PIC X(02) VALUE SPACES.      00002330
002340*        REWARD AMOUNT, EDITED FOR DISPLAY - NOT THE RAW AMOUNT   00002340
002350*        POSTED TO HIST-REWARD-AMOUNT WHEN THE USER JOINS.        00002350
002360     03  JL-REWARD                   PIC Z,ZZZ,ZZ9.               00002360
002370     03  FILLER                      PIC X(02) VALUE SPACES.      00002370
002380*        SHORT PROMO TEXT, TRIMMED TO 20 BYTES.                   00002380
002390     03  JL-DESCRIPTION              PIC X(20).                   00002390
002400     03  FILLER                      PIC X(02) VALUE SPACES.      00002400
002410*        RELATIVE IMAGE PATH THE ON-LINE SERVICE RESOLVES AGAINST 00002410
002420*        ITS OWN IMAGE SERVER - NOT A FULL URL.                   00002420
002430     03  JL-IMAGE-URL                PIC X(12).                   00002430
002440                                                                  00002440
002450*    TL-COUNT IS AN EDITED, DISPLAY-ONLY VIEW OF THE SAME COUNT   00002450
002460*    THE REDEFINES BELOW ALSO REACHES AS PLAIN COMP FOR THE MOVE  00002460
002470*    OUT OF WS-ADJ-KEPT-COUNT IN 450-WRITE-REPORT-TRAILER.        00002470
002480 01  WS-TRAILER-LINE.                                             00002480
002490     03  FILLER                      PIC X(04) VALUE SPACES.      00002490
002500*        FIXED LABEL TEXT - NOT A PROGRAM COPYBOOK TITLE, JUST THE00002500
002510*        CAPTION THE ON-LINE SCREEN DISPLAYS NEXT TO THE COUNT.   00002510
002520     03  TL-LABEL                    PIC X(30)                    00002520
002530         VALUE 'JOINABLE ADS RETURNED:'.                          00002530
002540     03  TL-COUNT                    PIC ZZZZ9.                   00002540
002550     03  FILLER                      PIC X(51) VALUE SPACES.      00002550
002560                                                                  00002560
002570*    REDEFINE OF THE TRAILER LINE AS A PLAIN COMP COUNTER VIEW,   00002570
002580*    MIRRORING THE SAME TECHNIQUE USED FOR THE CONTROL-TOTAL      00002580
002590*    LINES IN ADJOIN 800-WRITE-CONTROL-TOTALS.                    00002590
002600 01  WS-TRAILER-REDEF REDEFINES WS-TRAILER-LINE.                  00002600
002610     03  FILLER                      PIC X(34).                   00002610
002620     03  WS-TRAILER-NUMERIC-VIEW     PIC 9(5).                    00002620
002630     03  FILLER                      PIC X(51).                   00002630
002640                                                                  00002640
002650 PROCEDURE DIVISION.                                              00002650
002660                                                                  00002660
002670*   TOP-LEVEL FLOW - READ THE ONE PARAMETER RECORD, SCAN AD MASTER00002670
002680*   FOR JOINABLE CANDIDATES (CAPPED AT THE ON-LINE SCREEN'S PAGE  00002680
002690*   SIZE), WRITE THE TRAILER LINE, CLOSE UP.                      00002690
002700 000-MAIN-RTN.                                                    00002700
002710*    STEP 1 - PARAMETER READ AND FILE OPENS.                      00002710
002720     PERFORM 100-SETUP-RTN.                                       00002720
002730*    STEP 2 - THE MAIN CANDIDATE SCAN.                            00002730
002740     PERFORM 200-SCAN-AD-MASTER.                                  00002740
002750*    STEP 3 - ONE TRAILER LINE, ALWAYS WRITTEN EVEN IF NO         00002750
002760*    CANDIDATES SURVIVED THE SCAN (WS-ADJ-KEPT-COUNT STAYS ZERO). 00002760
002770     PERFORM 450-WRITE-REPORT-TRAILER.                            00002770
002780     PERFORM 900-CLOSE-FILES.                                     00002780
002790     GOBACK.                                                      00002790
002800                                                                  00002800
002810*   READS AND DISCARDS THE SINGLE ADBLPARM RECORD (USER-ID AND    00002810
002820*   REFERENCE DATE-TIME ARE LEFT IN ABP-USER-ID/ABP-REFERENCE-AT-N00002820
002830*   FOR THE REST OF THE RUN TO READ), THEN OPENS THE FILES THE    00002830
002840*   SCAN ITSELF NEEDS.  AN EMPTY ADBLPARM IS NOT FATAL - THE SCAN 00002840
002850*   BELOW SIMPLY FINDS NO CANDIDATES SINCE EVERY AD'S WINDOW TEST 00002850
002860*   COMPARES AGAINST BLANK/ZERO FIELDS.                           00002860
002870 100-SETUP-RTN.                                                   00002870
002880     OPEN INPUT ADBLPARM.                                         00002880
002890     READ ADBLPARM                                                00002890
002900         AT END                                                   00002900
002910*            NOT TREATED AS AN ERROR - SEE PARAGRAPH BANNER ABOVE.00002910
002920             DISPLAY 'ADJOINBL - ADBLPARM IS EMPTY - NO RUN'      00002920
002930     END-READ.                                                    00002930
002940*    ADBLPARM IS CLOSED IMMEDIATELY - IT IS NEVER READ AGAIN.     00002940
002950     CLOSE ADBLPARM.                                              00002950
002960     OPEN INPUT ADMSTR.                                           00002960
002970     OPEN OUTPUT ADJNRPT.                                         00002970
002980*    WS-AD-RRN STARTS AT 1 SO THE FIRST READ NEXT RECORD BELOW    00002980
002990*    BEGINS FROM THE TOP OF THE FILE.                             00002990
003000     MOVE 1 TO WS-AD-RRN.                                         00003000
003010     MOVE 0 TO WS-ADJ-KEPT-COUNT.                                 00003010
003020                                                                  00003020
003030*   PR-1106 - SCAN DRIVES 201- ONE RECORD AT A TIME BELOW.  STOPS 00003030
003040*   EITHER AT PHYSICAL EOF OR ONCE THE REPORT HAS REACHED ITS     00003040
003050*   10-ITEM CAP (POC-0196) - WHICHEVER COMES FIRST.               00003050
003060 200-SCAN-AD-MASTER.                                              00003060
003070*    THE CAP IS A LITERAL 10 RATHER THAN A NAMED CONSTANT -       00003070
003080*    POC-0196 HARD-CODED IT TO MATCH THE SCREEN'S FIXED PAGE SIZE.00003080
003090     PERFORM 201-SCAN-ONE-AD-RECORD                               00003090
003100         UNTIL ADMSTR-SCAN-AT-EOF                                 00003100
003110            OR WS-ADJ-KEPT-COUNT NOT < 10.                        00003110
003120                                                                  00003120
003130*   ONE RELATIVE READ PER CALL.  ON NOT AT END THE CANDIDATE TEST 00003130
003140*   IS HANDED OFF TO 202- SO THE GATE LOGIC LIVES IN ITS OWN      00003140
003150*   PERFORM ... THRU RANGE RATHER THAN NESTING INSIDE THE READ.   00003150
003160 201-SCAN-ONE-AD-RECORD.                                          00003160
003170     READ ADMSTR NEXT RECORD                                      00003170
003180         AT END                                                   00003180
003190             MOVE 'Y' TO WS-ADMSTR-SCAN-EOF-SW                    00003190
003200         NOT AT END                                               00003200
003210             PERFORM 202-EVALUATE-CANDIDATE THRU 202-EXIT         00003210
003220     END-READ.                                                    00003220
003230                                                                  00003230
003240*   PR-1294 - TWO SEQUENTIAL GATES, EACH ONE A GO TO 202-EXIT ON  00003240
003250*   FAILURE, MATCHING THE SHORT-CIRCUIT STYLE NOW USED IN         00003250
003260*   ADMAINT'S 400-VALIDATE-FIELDS AND ADJOIN'S                    00003260
003270*   200-PROCESS-JOIN-REQUEST:                                     00003270
003280*     GATE 1 (210-) - IS THE AD'S RUN WINDOW OPEN AND DOES IT     00003280
003290*         STILL HAVE REMAINING SLOTS.                             00003290
003300*     GATE 2 (300-/301-) - DOES THE USER'S JOIN HISTORY SATISFY   00003300
003310*         THE AD'S CONDITION.                                     00003310
003320*   AN AD THAT CLEARS BOTH GATES IS WRITTEN TO THE REPORT AND     00003320
003330*   COUNTED TOWARD THE 10-ITEM CAP.                               00003330
003340 202-EVALUATE-CANDIDATE.                                          00003340
003350*    GATE 1 TEST.                                                 00003350
003360     PERFORM 210-CHECK-AD-IS-OPEN.                                00003360
003370     IF NOT WS-AD-IS-OPEN                                         00003370
003380         GO TO 202-EXIT                                           00003380
003390     END-IF.                                                      00003390
003400*    GATE 2 TEST.                                                 00003400
003410     PERFORM 300-EVALUATE-CONDITION.                              00003410
003420     IF NOT WS-COND-IS-SATISFIED                                  00003420
003430         GO TO 202-EXIT                                           00003430
003440     END-IF.                                                      00003440
003450*    BOTH GATES CLEARED - WRITE THE DETAIL LINE AND COUNT IT.     00003450
003460     PERFORM 400-WRITE-JOINABLE-REPORT.                           00003460
003470     ADD 1 TO WS-ADJ-KEPT-COUNT.                                  00003470
003480*    EITHER GATE'S GO TO LANDS HERE WITH NOTHING LEFT TO DO - THE 00003480
003490*    CANDIDATE IS SIMPLY DROPPED AND THE SCAN MOVES ON.           00003490
003500 202-EXIT.                                                        00003500
003510     EXIT.                                                        00003510
003520                                                                  00003520
003530*   GATE 1 - THE REFERENCE DATE-TIME MUST FALL ON OR AFTER THE    00003530
003540*   START AND ON OR BEFORE THE END, AND AT LEAST ONE JOIN SLOT    00003540
003550*   MUST STILL BE OPEN.  THE NUMERIC REDEFINES LET THIS BE A      00003550
003560*   STRAIGHT 9(14) COMPARE RATHER THAN A SEPARATE DATE AND TIME   00003560
003570*   TEST.                                                         00003570
003580 210-CHECK-AD-IS-OPEN.                                            00003580
003590*    RESET BEFORE EACH TEST - THE SWITCH OTHERWISE CARRIES THE    00003590
003600*    PRIOR CANDIDATE'S RESULT FORWARD.                            00003600
003610     MOVE 'N' TO WS-AD-IS-OPEN-SW.                                00003610
003620     IF AD-STARTED-AT-N NOT > ABP-REFERENCE-AT-N                  00003620
003630         AND AD-ENDED-AT-N NOT < ABP-REFERENCE-AT-N               00003630
003640         AND AD-JOIN-COUNT > 0                                    00003640
003650         MOVE 'Y' TO WS-AD-IS-OPEN-SW                             00003650
003660     END-IF.                                                      00003660
003670                                                                  00003670
003680*   GATE 2 - RE-OPENS AND RE-READS ADHIST FROM THE TOP FOR THIS   00003680
003690*   ONE CANDIDATE AD (PR-1106), COUNTING THE USER'S PAST JOINS AND00003690
003700*   TESTING THE CANDIDATE'S OWN JOIN-CONDITION TYPE AGAINST THAT  00003700
003710*   HISTORY.  AD-COND-IS-FIRST-JOIN AND AD-COND-IS-COUNT-OVER ARE 00003710
003720*   SATISFIED FROM THE RUNNING COUNT ALONE ONCE THE SCAN FINISHES;00003720
003730*   AD-COND-IS-SPECIFIC-AD IS SATISFIED INSIDE THE SCAN ITSELF    00003730
003740*   (301-) THE MOMENT A MATCHING HISTORY ROW IS SEEN.             00003740
003750 300-EVALUATE-CONDITION.                                          00003750
003760     MOVE 'N' TO WS-COND-SATISFIED-SW.                            00003760
003770     MOVE 0 TO WS-HIST-COUNT.                                     00003770
003780     MOVE 'N' TO WS-ADHIST-SCAN-EOF-SW.                           00003780
003790     OPEN INPUT ADHIST.                                           00003790
003800     PERFORM 301-SCAN-ONE-HIST-RECORD                             00003800
003810         UNTIL ADHIST-SCAN-AT-EOF.                                00003810
003820     CLOSE ADHIST.                                                00003820
003830     EVALUATE TRUE                                                00003830
003840*        CONDITION TYPE 1 - SATISFIED ONLY WHEN THE USER HAS NO   00003840
003850*        PRIOR JOIN HISTORY AT ALL.                               00003850
003860         WHEN AD-COND-IS-FIRST-JOIN                               00003860
003870             IF WS-HIST-COUNT = 0                                 00003870
003880                 MOVE 'Y' TO WS-COND-SATISFIED-SW                 00003880
003890             ELSE                                                 00003890
003900                 MOVE 'N' TO WS-COND-SATISFIED-SW                 00003900
003910             END-IF                                               00003910
003920*        CONDITION TYPE 2 - SATISFIED ONCE THE USER'S JOIN COUNT  00003920
003930*        MEETS OR EXCEEDS THE CANDIDATE'S OWN THRESHOLD FIELD.    00003930
003940         WHEN AD-COND-IS-COUNT-OVER                               00003940
003950             IF AD-COND-JOIN-COUNT-THRESHOLD > 0                  00003950
003960                 AND WS-HIST-COUNT NOT < AD-COND-JOIN-COUNT-THRESH00003960
003970                 MOVE 'Y' TO WS-COND-SATISFIED-SW                 00003970
003980             ELSE                                                 00003980
003990                 MOVE 'N' TO WS-COND-SATISFIED-SW                 00003990
004000             END-IF                                               00004000
004010*        CONDITION TYPE 3 (SPECIFIC-AD) IS RESOLVED INSIDE 301-   00004010
004020*        WHILE THE SCAN RUNS - NOTHING LEFT TO DO HERE.           00004020
004030         WHEN OTHER                                               00004030
004040             CONTINUE                                             00004040
004050     END-EVALUATE.                                                00004050
004060                                                                  00004060
004070*   ONE ADHIST RECORD PER CALL.  ONLY ROWS BELONGING TO THE       00004070
004080*   REQUESTING USER ARE COUNTED - THE SCAN CANNOT SEEK DIRECTLY TO00004080
004090*   THIS USER'S ROWS SINCE ADHIST IS PLAIN SEQUENTIAL, SO EVERY   00004090
004100*   ROW IN THE FILE IS READ AND TESTED.                           00004100
004110 301-SCAN-ONE-HIST-RECORD.                                        00004110
004120     READ ADHIST                                                  00004120
004130         AT END                                                   00004130
004140             MOVE 'Y' TO WS-ADHIST-SCAN-EOF-SW                    00004140
004150         NOT AT END                                               00004150
004160*            ROWS BELONGING TO OTHER USERS ARE SKIPPED OUTRIGHT.  00004160
004170             IF HIST-USER-ID OF HT-HIST-REC = ABP-USER-ID         00004170
004180                 ADD 1 TO WS-HIST-COUNT                           00004180
004190                 EVALUATE TRUE                                    00004190
004200*                    ONLY THE SPECIFIC-AD CONDITION NEEDS TO LOOK 00004200
004210*                    AT WHICH AD THIS HISTORY ROW IS FOR.         00004210
004220                     WHEN AD-COND-IS-SPECIFIC-AD                  00004220
004230                         IF HIST-AD-ID OF HT-HIST-REC             00004230
004240                            = AD-COND-REQUIRED-AD-ID              00004240
004250                             MOVE 'Y' TO WS-COND-SATISFIED-SW     00004250
004260                         END-IF                                   00004260
004270                     WHEN OTHER                                   00004270
004280                         CONTINUE                                 00004280
004290                 END-EVALUATE                                     00004290
004300             END-IF                                               00004300
004310     END-READ.                                                    00004310
004320                                                                  00004320
004330*   MOVES THE CANDIDATE'S AD-MASTER-REC FIELDS (STILL IN THE FD   00004330
004340*   BUFFER FROM 201-'S READ) INTO THE REPORT LINE AND WRITES IT - 00004340
004350*   THE (1:30)/(1:20)/(1:12) REFERENCE MODIFICATION TRIMS EACH    00004350
004360*   VARIABLE-LENGTH MASTER FIELD DOWN TO THE REPORT'S FIXED WIDTH.00004360
004370 400-WRITE-JOINABLE-REPORT.                                       00004370
004380*    AD-ID MOVES STRAIGHT ACROSS - NO EDITING NEEDED.             00004380
004390     MOVE AD-ID                  TO JL-AD-ID.                     00004390
004400*    NAME/DESCRIPTION/IMAGE-URL ARE ALL TRIMMED BY REFERENCE      00004400
004410*    MODIFICATION RATHER THAN MOVED WHOLE, SINCE AD-MASTER-REC's  00004410
004420*    OWN FIELDS RUN WIDER THAN THIS REPORT LINE ALLOWS.           00004420
004430     MOVE AD-NAME(1:30)          TO JL-AD-NAME.                   00004430
004440*    REWARD AMOUNT PICKS UP ITS EDIT PICTURE ON THE MOVE.         00004440
004450     MOVE AD-REWARD-AMOUNT       TO JL-REWARD.                    00004450
004460     MOVE AD-DESCRIPTION(1:20)   TO JL-DESCRIPTION.               00004460
004470     MOVE AD-IMAGE-URL(1:12)     TO JL-IMAGE-URL.                 00004470
004480     MOVE WS-JOINABLE-REPORT-LINE TO ADJNRPT-REC.                 00004480
004490     WRITE ADJNRPT-REC.                                           00004490
004500                                                                  00004500
004510*   WRITTEN ONCE AT THE END OF THE RUN SO THE ON-LINE SERVICE CAN 00004510
004520*   CONFIRM HOW MANY JOINABLE ADS CAME BACK WITHOUT HAVING TO     00004520
004530*   COUNT DETAIL LINES ITSELF.  THE NUMERIC REDEFINES (SEE        00004530
004540*   WORKING-STORAGE ABOVE) LETS THE COMP COUNT BE MOVED STRAIGHT  00004540
004550*   IN WITHOUT A SEPARATE EDIT STEP.                              00004550
004560 450-WRITE-REPORT-TRAILER.                                        00004560
004570*    MOVING THROUGH THE REDEFINE'S NUMERIC VIEW, NOT TL-COUNT'S   00004570
004580*    EDITED PICTURE, SINCE THE SOURCE FIELD IS PLAIN COMP.        00004580
004590     MOVE WS-ADJ-KEPT-COUNT TO WS-TRAILER-NUMERIC-VIEW.           00004590
004600     MOVE WS-TRAILER-REDEF TO ADJNRPT-REC.                        00004600
004610     WRITE ADJNRPT-REC.                                           00004610
004620                                                                  00004620
004630*   ADBLPARM AND ADHIST ARE ALREADY CLOSED BY THIS POINT (100- AND00004630
004640*   300- CLOSE THEM AS SOON AS EACH IS DONE WITH) - ONLY ADMSTR   00004640
004650*   AND ADJNRPT ARE STILL OPEN HERE.                              00004650
004660 900-CLOSE-FILES.                                                 00004660
004670*    NORMAL, UNCONDITIONAL CLOSE - NO FILE STATUS CHECK HERE SINCE00004670
004680*    A CLOSE FAILURE AT THIS POINT CANNOT CHANGE ANYTHING ALREADY 00004680
004690*    WRITTEN TO THE REPORT.                                       00004690
004700     CLOSE ADMSTR.                                                00004700
004710     CLOSE ADJNRPT.                                               00004710
