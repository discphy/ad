000100******************************************************************00000100
000200*                                                                 00000200
000300*    MEMBER   :  ADMSTCPY                                        00000300
000400*    SYSTEM   :  ADCAMPGN - AD CAMPAIGN JOIN AND REWARD POSTING   00000400
000500*    PURPOSE  :  RECORD LAYOUT FOR ONE AD CAMPAIGN MASTER.        00000500
000600*                REPLACING TAG :TAG: LETS THE SAME LAYOUT SERVE  00000600
000700*                BOTH THE FD RECORD AND A WORKING-STORAGE COPY   00000700
000800*                TAKEN WHILE A REQUEST HOLDS THE MASTER FOR      00000800
000900*                UPDATE (SEE ADJOIN PARAGRAPH 250-POST-JOIN).    00000900
001000*                                                                 00001000
001100*    MAINTENANCE LOG                                              00001100
001200*    ----------   -----------  ----------   -------------------- 00001200
001300*    DATE         PROGRAMMER   REQUEST      DESCRIPTION           00001300
001400*    ----------   -----------  ----------   -------------------- 00001400
001500*    1991-04-08   R.HALVERSEN  POC-0117     INITIAL BUILD FOR    00001500
001600*                              POC-0117     AD CAMPAIGN POC.     00001600
001700*    1993-09-21   R.HALVERSEN  POC-0151     ADDED AD-IMAGE-URL,  00001700
001800*                              POC-0151     WIDENED DESCRIPTION. 00001800
001900*    1995-02-14   D.STOUT      POC-0188     ADDED COND-CONTEXT   00001900
002000*                              POC-0188     REDEFINES FOR THE    00002000
002100*                              POC-0188     TWO PARAMETER FORMS. 00002100
002200*    1998-11-03   M.WATTS      Y2K-0042     CONVERTED AD-STARTED-00002200
002300*                              Y2K-0042     AT/AD-ENDED-AT FROM  00002300
002400*                              Y2K-0042     9(6) TO 9(8) CENTURY-00002400
002500*                              Y2K-0042     SAFE DATES.          00002500
002600*    1999-06-30   M.WATTS      Y2K-0061     YEAR 2000 SIGN-OFF - 00002600
002700*                              Y2K-0061     NO FURTHER 2-DIGIT   00002700
002800*                              Y2K-0061     YEAR FIELDS REMAIN.  00002800
002900*    2003-07-09   L.OKAFOR     PR-1104      PADDED RECORD TO     00002900
003000*                              PR-1104      1400 BYTES FOR DASD  00003000
003100*                              PR-1104      BLOCKING STANDARD.   00003100
003200******************************************************************00003200
003300 01  :TAG:.                                                       00003300
003400     03  AD-ID                       PIC 9(9).                   00003400
003500     03  AD-NAME                     PIC X(100).                 00003500
003600     03  AD-REWARD-AMOUNT            PIC 9(7).                   00003600
003700     03  AD-JOIN-COUNT               PIC 9(3).                   00003700
003800     03  AD-DESCRIPTION              PIC X(500).                 00003800
003900     03  AD-IMAGE-URL                PIC X(500).                 00003900
004000     03  AD-STARTED-AT.                                          00004000
004100         05  AD-STARTED-AT-DATE      PIC 9(8).                   00004100
004200         05  AD-STARTED-AT-TIME      PIC 9(6).                   00004200
004300     03  AD-ENDED-AT.                                            00004300
004400         05  AD-ENDED-AT-DATE        PIC 9(8).                   00004400
004500         05  AD-ENDED-AT-TIME        PIC 9(6).                   00004500
004600     03  AD-JOIN-CONDITION-TYPE      PIC X(20).                  00004600
004700         88  AD-COND-IS-FIRST-JOIN   VALUE 'FIRST-JOIN'.         00004700
004800         88  AD-COND-IS-COUNT-OVER   VALUE 'COUNT-OVER'.         00004800
004900         88  AD-COND-IS-SPECIFIC-AD  VALUE 'SPECIFIC-AD-ID'.     00004900
005000     03  AD-JOIN-CONDITION-CONTEXT   PIC X(200).                 00005000
005100     03  FILLER                      PIC X(33).                 00005100
005200*                                                                 00005200
005300*    REDEFINE OF AD-STARTED-AT/AD-ENDED-AT AS A SINGLE 14-DIGIT  00005300
005400*    NUMERIC SO THE EXPOSURE WINDOW TEST IN ADJOINBL 200-SCAN-   00005400
005500*    AD-MASTER CAN BE DONE WITH ONE NUMERIC COMPARE INSTEAD OF   00005500
005600*    TWO.                                                        00005600
005700     03  AD-STARTED-AT-N REDEFINES AD-STARTED-AT PIC 9(14).      00005700
005800     03  AD-ENDED-AT-N   REDEFINES AD-ENDED-AT   PIC 9(14).      00005800
005900*                                                                 00005900
006000*    AD-JOIN-CONDITION-CONTEXT DECODED BY AD-JOIN-CONDITION-TYPE.006000
006100*    ONLY ONE OF THE TWO REDEFINITIONS BELOW IS MEANINGFUL AT A  00006100
006200*    GIVEN TIME, PER AD-JOIN-CONDITION-TYPE.  FIRST-JOIN CARRIES 00006200
006300*    NO PARAMETERS AND IGNORES THE CONTEXT ENTIRELY.             00006300
006400     03  AD-COND-COUNT-OVER REDEFINES AD-JOIN-CONDITION-CONTEXT. 00006400
006500         05  AD-COND-JOIN-COUNT-THRESHOLD PIC 9(3).              00006500
006600         05  FILLER                       PIC X(197).           00006600
006700     03  AD-COND-SPECIFIC-AD REDEFINES AD-JOIN-CONDITION-CONTEXT.00006700
006800         05  AD-COND-REQUIRED-AD-ID       PIC 9(9).              00006800
006900         05  FILLER                       PIC X(191).           00006900
