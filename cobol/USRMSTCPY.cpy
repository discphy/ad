000100******************************************************************00000100
000200*                                                                 00000200
000300*    MEMBER   :  USRMSTCPY                                       00000300
000400*    SYSTEM   :  ADCAMPGN - AD CAMPAIGN JOIN AND REWARD POSTING   00000400
000500*    PURPOSE  :  RECORD LAYOUT FOR ONE USER MASTER ENTRY.        00000500
000600*                DECLARED FOR THE USER-MASTER FILE IN THE FILES  00000600
000700*                TABLE; NO CURRENT BATCH STEP READS OR WRITES    00000700
000800*                INDIVIDUAL FIELDS, SO THE LAYOUT CARRIES ONLY   00000800
000900*                THE TWO FIELDS THE REST OF THE SUITE WAS BUILT  00000900
001000*                AGAINST.                                        00001000
001100*                                                                 00001100
001200*    MAINTENANCE LOG                                              00001200
001300*    ----------   -----------  ----------   -------------------- 00001300
001400*    1991-04-08   R.HALVERSEN  POC-0117     INITIAL BUILD.       00001400
001500*    2003-07-09   L.OKAFOR     PR-1104      PADDED TO 128 BYTES  00001500
001600*                              PR-1104      FOR DASD BLOCKING.   00001600
001700******************************************************************00001700
001800 01  USER-MASTER-REC.                                             00001800
001900     03  USER-ID                     PIC 9(9).                   00001900
002000     03  USER-NAME                   PIC X(100).                 00002000
002100     03  FILLER                      PIC X(19).                 00002100
