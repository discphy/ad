000100******************************************************************00000100
000200*                                                                 00000200
000300*    MEMBER   :  HISTCPY                                         00000300
000400*    SYSTEM   :  ADCAMPGN - AD CAMPAIGN JOIN AND REWARD POSTING   00000400
000500*    PURPOSE  :  RECORD LAYOUT FOR ONE AD-JOINED-HISTORY ENTRY.   00000500
000600*                REPLACING TAG :TAG: LETS ADJOIN BUILD A NEW     00000600
000700*                ENTRY IN WORKING-STORAGE (WS-HIST-REC) BEFORE   00000700
000800*                WRITING IT TO THE FD RECORD (HIST-REC), AND     00000800
000900*                LETS ADJOINBL/ADHISTQ KEEP A SMALL TABLE OF     00000900
001000*                A USER'S HISTORY ENTRIES IN WORKING STORAGE     00001000
001100*                (HT-HIST-REC) WHILE SCANNING THE SEQUENTIAL     00001100
001200*                FILE.                                           00001200
001300*                                                                 00001300
001400*    MAINTENANCE LOG                                              00001400
001500*    ----------   -----------  ----------   -------------------- 00001500
001600*    1991-04-08   R.HALVERSEN  POC-0117     INITIAL BUILD.       00001600
001700*    1995-02-14   D.STOUT      POC-0188     ADDED HIST-AD-NAME   00001700
001800*                              POC-0188     AND HIST-REWARD-     00001800
001900*                              POC-0188     AMOUNT - DENORMALIZED00001900
002000*                              POC-0188     AT JOIN TIME SO A    00002000
002100*                              POC-0188     LATER AD EDIT DOES   00002100
002200*                              POC-0188     NOT REWRITE HISTORY. 00002200
002300*    1998-11-03   M.WATTS      Y2K-0042     WIDENED HIST-JOINED- 00002300
002400*                              Y2K-0042     AT TO 9(8) CENTURY-  00002400
002500*                              Y2K-0042     SAFE DATE.           00002500
002600******************************************************************00002600
002700 01  :TAG:.                                                       00002700
002800     03  HIST-ID                     PIC 9(9).                   00002800
002900     03  HIST-USER-ID                PIC 9(9).                   00002900
003000     03  HIST-AD-ID                  PIC 9(9).                   00003000
003100     03  HIST-AD-NAME                PIC X(100).                 00003100
003200     03  HIST-REWARD-AMOUNT          PIC 9(7).                   00003200
003300     03  HIST-JOINED-AT.                                         00003300
003400         05  HIST-JOINED-AT-DATE     PIC 9(8).                   00003400
003500         05  HIST-JOINED-AT-TIME     PIC 9(6).                   00003500
003600     03  FILLER                      PIC X(10).                 00003600
003700     03  HIST-JOINED-AT-N REDEFINES HIST-JOINED-AT PIC 9(14).    00003700
