000100******************************************************************00000100
000200*                                                                 00000200
000300*    MEMBER   :  JNREQCPY                                        00000300
000400*    SYSTEM   :  ADCAMPGN - AD CAMPAIGN JOIN AND REWARD POSTING   00000400
000500*    PURPOSE  :  RECORD LAYOUT FOR ONE JOIN-REQUEST TRANSACTION,  00000500
000600*                READ BY ADJOIN FROM THE JOINREQ INPUT FILE --   00000600
000700*                THIS IS THE TRANSACTION RECORD FOR THE JOIN     00000700
000800*                POSTING RUN, IN THE SAME SENSE THAT TRANREC WAS 00000800
000900*                THE TRANSACTION RECORD FOR THE OLD SAM-SERIES   00000900
001000*                CUSTOMER UPDATE RUN.                            00001000
001100*                                                                 00001100
001200*    MAINTENANCE LOG                                              00001200
001300*    ----------   -----------  ----------   -------------------- 00001300
001400*    1991-04-08   R.HALVERSEN  POC-0117     INITIAL BUILD.       00001400
001500*    1998-11-03   M.WATTS      Y2K-0042     WIDENED REQ-TIMESTAMP00001500
001600*                              Y2K-0042     TO 9(8) CENTURY-SAFE 00001600
001700*                              Y2K-0042     DATE PORTION.        00001700
002000******************************************************************00002000
002100 01  JOIN-REQUEST-REC.                                            00002100
002200     03  REQ-AD-ID                   PIC 9(9).                   00002200
002300     03  REQ-USER-ID                 PIC 9(9).                   00002300
002400     03  REQ-TIMESTAMP.                                          00002400
002500         05  REQ-TIMESTAMP-DATE      PIC 9(8).                   00002500
002600         05  REQ-TIMESTAMP-TIME      PIC 9(6).                   00002600
002700     03  FILLER                      PIC X(04).                 00002700
002800     03  REQ-TIMESTAMP-N REDEFINES REQ-TIMESTAMP PIC 9(14).      00002800
